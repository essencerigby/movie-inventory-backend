000010*    ------------------------------------------------------------
000020*    FDERRLS.CBL  -  FD for the error/exception listing.
000030*    One line per rejected transaction - id, name where one was
000040*    available, and the STRING'd-together edit message out of
000050*    PLPRDVAL.CBL/PLINGTBL.CBL's callers.  All three programs open
000060*    this same file; PRODMAIN OPENs OUTPUT first, INGRMAIN and
000070*    CATMAIN both OPEN EXTEND after it so one listing carries the
000080*    whole run.
000090*    ------------------------------------------------------------
000100    FD  ERROR-LISTING-OUT
000110        LABEL RECORDS ARE OMITTED.
000120    01  ERROR-LISTING-PRINT-LINE         PIC X(180).
000130    01  ERROR-LISTING-LINE
000140                     REDEFINES ERROR-LISTING-PRINT-LINE.
000150*        The Product or Ingredient id off the failed transaction's
000160*        TXN-KEY-ID - printed even when the id itself was never
000170*        found on the master, so operations can trace the line
000180*        back to the feed that produced it.
000190        05  ERR-KEY-ID                   PIC 9(05).
000200        05  FILLER                       PIC X(01).
000210*        Blank on a not-found error, since there is no master row
000220*        to pull a name from - populated on a failed edit, where
000230*        the transaction's own Name field is still available.
000240        05  ERR-NAME                     PIC X(49).
000250        05  FILLER                       PIC X(01).
000260*        The run-on "-Message." text built by VALIDATE-PRODUCT-
000270*        RECORD or the four not-found literals - see the remark at
000280*        the top of PLPRDVAL.CBL for why failures are not broken
000290*        out one per line.
000300        05  ERR-MESSAGE                  PIC X(120).
000310        05  FILLER                       PIC X(04).
