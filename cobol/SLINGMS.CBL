000010*    ------------------------------------------------------------
000020*    SLINGMS.CBL  -  SELECT for the Ingredient catalog master.
000030*    Same resident-table approach as SLPRDMS.CBL - see PLINGTBL.
000040*    ------------------------------------------------------------
000050*    Carried as plain sequential between runs, read once and
000060*    rewritten once in full, same as PRODMAST - no RECORD KEY,
000070*    no indexed access.
000080    SELECT INGREDIENT-MASTER-FILE
000090           ASSIGN TO "INGRMAST"
000100           ORGANIZATION IS LINE SEQUENTIAL.
