000010*    ------------------------------------------------------------
000020*    FDPRDMS.CBL  -  FD for the Product catalog master.
000030*    Opened INPUT once by LOAD-PRODUCT-MASTER, then OUTPUT
000040*    once by REWRITE-PRODUCT-MASTER - never both in the same
000050*    run.
000060*    ------------------------------------------------------------
000070    FD  PRODUCT-MASTER-FILE
000080        LABEL RECORDS ARE STANDARD.
000090*    Record body lives in its own copybook so FDINGMS.CBL's
000100*    Ingredient side can be laid out independently.
000110    01  PRODUCT-MASTER-RECORD.
000120        COPY "CPPRDREC.CBL".
