000010*    ------------------------------------------------------------
000020*    CPPRDREC.CBL
000030*    PRODUCT-MASTER record body.  COPY'd under PRODUCT-MASTER-
000040*    RECORD in FDPRDMS.CBL.  Holds one catalog item (a drink or
000050*    baked good) - cost, markup, computed sale price, and the
000060*    ingredient/allergen lists that make up the item.  Do not
000070*    reorder fields without checking FDPRDMS, PLPRDVAL and
000080*    PLPRDTBL all still line up.
000090*    ------------------------------------------------------------
000100*    The catalog key - assigned once, on Add, and never reused
000110*    even after a Delete closes the gap in PLPRDTBL.CBL's table.
000120    05  PROD-ID                   PIC 9(05).
000130*    Same remark as INGR-ACTIVE in CPINGREC.CBL - no Inactivate
000140*    transaction exists, this byte is set "Y" on Add and carried
000150*    through unchanged from then on.
000160    05  PROD-ACTIVE               PIC X(01).
000170        88  PROD-IS-ACTIVE            VALUE "Y".
000180        88  PROD-IS-INACTIVE          VALUE "N".
000190*    Free text, up to 99 bytes - see VALIDATE-DESCRIPTION in
000200*    PLPRDVAL.CBL for the null/empty edit against this field.
000210    05  PROD-DESCRIPTION          PIC X(99).
000220*    Unique across the whole catalog - enforced by
000230*    FIND-PRODUCT-BY-NAME/TEST-PRODUCT-BY-NAME in PLPRDTBL.CBL,
000240*    not by anything on this record itself.
000250    05  PROD-NAME                 PIC X(49).
000260*    Carried through untouched - see the NOTE at
000270*    VALIDATE-PRODUCT-RECORD in PLPRDVAL.CBL.
000280    05  PROD-VENDOR-ID            PIC X(10).
000290*    Exact-case "Drink" or "Baked Good" only - see
000300*    VALIDATE-CLASSIFICATION in PLPRDVAL.CBL.
000310    05  PROD-CLASSIFICATION       PIC X(10).
000320*    Upper-cased before the edit (REQ 01-0932) - "Coffee", "Tea",
000330*    or "Soda" - see VALIDATE-TYPE in PLPRDVAL.CBL.
000340    05  PROD-TYPE                 PIC X(06).
000350*    Packed decimal, two places - must be numeric per
000360*    VALIDATE-COST; no minimum or maximum is enforced.
000370    05  PROD-COST                 PIC S9(05)V99    COMP-3.
000380*    A multiplier, not a percent (5.0000 = 500%) - see the remark
000390*    at COMPUTE-SALE-PRICE in PLPRDVAL.CBL.
000400    05  PROD-MARKUP               PIC S9(03)V9(4)  COMP-3.
000410*    Derived, never keyed directly - Cost + (Cost * Markup),
000420*    rounded, recomputed by COMPUTE-SALE-PRICE on every Add and
000430*    every Change.
000440    05  PROD-SALE-PRICE           PIC S9(07)V99    COMP-3.
000450*    Must be greater than zero - see VALIDATE-INGREDIENTS-LIST in
000460*    PLPRDVAL.CBL; an empty Ingredients list is an edit failure.
000470    05  PROD-INGR-COUNT           PIC 9(02).
000480*    Up to 20 Ingredient names, 30 bytes each.
000490    05  PROD-INGR-LIST            PIC X(30) OCCURS 20 TIMES.
000500*    Whole-list view used when the table code MOVEs the list as a
000510*    block rather than walking it element by element.
000520    05  PROD-INGR-LIST-FLAT REDEFINES PROD-INGR-LIST
000530                                  PIC X(600).
000540*    May be zero - unlike Ingredients, an empty Allergen list is
000550*    not an edit failure; see VALIDATE-ALLERGEN-LIST in
000560*    PLPRDVAL.CBL.
000570    05  PROD-ALLG-COUNT           PIC 9(02).
000580*    Up to 10 allergen names, 10 bytes each - each one validated
000590*    against the four named allergens by TEST-ONE-ALLERGEN.
000600    05  PROD-ALLG-LIST            PIC X(10) OCCURS 10 TIMES.
000610*    Whole-list view, same purpose as PROD-INGR-LIST-FLAT above.
000620    05  PROD-ALLG-LIST-FLAT REDEFINES PROD-ALLG-LIST
000630                                  PIC X(100).
000640*    Rounds the record out to an even boundary - no data carried.
000650    05  FILLER                    PIC X(03).
