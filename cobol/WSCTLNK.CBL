000010*    ------------------------------------------------------------
000020*    WSCTLNK.CBL
000030*    LINKAGE SECTION image of one catalog's run totals - the same
000040*    five counters as WSCTOTAL.CBL's WS-CATALOG-TOTALS, laid out
000050*    so product-maintenance and ingredient-maintenance can each
000060*    hand their totals back to catalog-maintenance on the CALL
000070*    ... USING without the driver and the called program having
000080*    to agree on data-names, only on layout.
000090*    ------------------------------------------------------------
000100*    Field order here must match WS-CATALOG-TOTALS in WSCTOTAL.CBL
000110*    exactly - a CALL ... USING only lines fields up by position,
000120*    not by name.
000130    05  LK-TOTALS-READ            PIC S9(05) COMP.
000140    05  LK-TOTALS-ADDED           PIC S9(05) COMP.
000150    05  LK-TOTALS-CHANGED         PIC S9(05) COMP.
000160    05  LK-TOTALS-DELETED         PIC S9(05) COMP.
000170    05  LK-TOTALS-REJECTED        PIC S9(05) COMP.
000180*    Pads this group to the same 25-byte width as WS-CATALOG-
000190*    TOTALS-ZEROIZE's REDEFINES in WSCTOTAL.CBL.
000200    05  FILLER                    PIC X(05).
