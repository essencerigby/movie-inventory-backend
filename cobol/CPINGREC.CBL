000010*    ------------------------------------------------------------
000020*    CPINGREC.CBL
000030*    INGREDIENT-MASTER record body.  COPY'd under INGREDIENT-
000040*    MASTER-RECORD in FDINGMS.CBL.  One purchased ingredient -
000050*    cost, on-hand purchase amount and its allergen tags.
000060*    ------------------------------------------------------------
000070*    The catalog key - assigned once, on Add, same discipline as
000080*    PROD-ID in CPPRDREC.CBL.
000090    05  INGR-ID                   PIC 9(05).
000100*    No transaction field turns this off directly - set "Y" on Add
000110*    and left alone by Change; there has never been an "Inactivate"
000120*    transaction type on this side of the catalog.
000130    05  INGR-ACTIVE               PIC X(01).
000140        88  INGR-IS-ACTIVE            VALUE "Y".
000150        88  INGR-IS-INACTIVE          VALUE "N".
000160*    No uniqueness edit on this side - unlike PROD-NAME, two
000170*    Ingredients have always been allowed to share a name.
000180    05  INGR-NAME                 PIC X(30).
000190    05  INGR-COST                 PIC S9(05)V99    COMP-3.
000200*    A purchasing quantity, not a dollar amount - normalized to
000210*    two decimal places on Add only, per CR-90-0118; see
000220*    FORMAT-INGR-AMOUNT in PLINGTBL.CBL.
000230    05  INGR-AMOUNT               PIC S9(05)V99    COMP-3.
000240*    Unit of measure for INGR-AMOUNT above - no edit is run
000250*    against this field, it is carried through as keyed.
000260    05  INGR-UOM                  PIC X(04).
000270*    May be zero - same as PROD-ALLG-COUNT, an Ingredient with no
000280*    allergens is common.
000290    05  INGR-ALLG-COUNT           PIC 9(02).
000300*    Not validated against the fixed four allergens the way
000310*    PROD-ALLG-LIST is - see the 02/11/88 entry in ingredient-
000320*    maintenance.cob's change log.
000330    05  INGR-ALLG-LIST            PIC X(10) OCCURS 10 TIMES.
000340*    Whole-list view, same purpose as PROD-ALLG-LIST-FLAT in
000350*    CPPRDREC.CBL.
000360    05  INGR-ALLG-LIST-FLAT REDEFINES INGR-ALLG-LIST
000370                                  PIC X(100).
000380*    Rounds the record out - no data carried.
000390    05  FILLER                    PIC X(10).
