000010*    ------------------------------------------------------------
000020*    SLTRANS.CBL  -  SELECT for the catalog maintenance
000030*    transaction file.  One line per Add/Change/Delete request,
000040*    either catalog interleaved in file order - no sort key.
000050*    ------------------------------------------------------------
000060*    Read twice end to end in a nightly run - once by PRODMAIN,
000070*    once by INGRMAIN - each program OPENs its own copy of this
000080*    SELECT independently.
000090    SELECT TRANSACTION-IN
000100           ASSIGN TO "TRANSIN"
000110           ORGANIZATION IS LINE SEQUENTIAL.
