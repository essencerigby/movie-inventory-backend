000010IDENTIFICATION DIVISION.
000020PROGRAM-ID.    product-maintenance.
000030AUTHOR.        R. KOWALSKI.
000040INSTALLATION.  DATA PROCESSING DEPT.
000050DATE-WRITTEN.  06/14/1984.
000060DATE-COMPILED.
000070SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*    ------------------------------------------------------------
000090*    PRODMAIN - CATALOG MAINTENANCE - PRODUCT FILE UPDATE
000100*
000110*    Applies ADD, CHANGE and DELETE transactions against the
000120*    Product side of the catalog.  Called by CATLMAIN once per
000130*    run; hands its five run totals back on the USING list.
000140*
000150*    The Product master lives as a resident table in working
000160*    storage for the life of the run (PRODUCT-TABLE, see below) -
000170*    PRODUCT-MASTER-FILE is read once in full at start of job by
000180*    LOAD-PRODUCT-MASTER and rewritten once in full at end of job
000190*    by REWRITE-PRODUCT-MASTER.  Everything in between works
000200*    against the table, never the file directly, which is why
000210*    there is no ACCESS RANDOM/ACCESS DYNAMIC anywhere in this
000220*    program - table search is all linear, see PLPRDTBL.CBL.
000230*
000240*    CHANGE LOG
000250*    ----------
000260*    06/14/84  RK    ORIGINAL PROGRAM, REPLACES THE HAND-POSTED
000270*                     CATALOG CARDS.  SEE REQ 84-0091.
000280*    11/02/84  RK    ADDED THE NAME-UNIQUENESS CHECK ON ADD - SALES
000290*                     HAD BEEN DOUBLE-KEYING THE SAME ITEM UNDER TWO
000300*                     IDS.
000310*    03/19/85  RK    FIXED: SALE PRICE WAS NOT RECOMPUTED ON A
000320*                     CHANGE TRANSACTION UNLESS COST ALSO CHANGED.
000330*    09/30/86  DA    CONVERTED THE MASTER FROM ISAM TO A RESIDENT
000340*                     TABLE PER D. AXELROD'S REDESIGN - SEE PR 86-233.
000350*    02/11/88  DA    ALLERGEN LIST EDIT ADDED (DAIRY/SOY/GLUTEN/NUTS)
000360*                     AT REQUEST OF QUALITY CONTROL.
000370*    07/07/89  JM    CLASSIFICATION EDIT TIGHTENED TO EXACT CASE
000380*                     MATCH ON "DRINK"/"BAKED GOOD" PER AUDIT FINDING
000390*                     88-14.
000400*    05/23/91  JM    MARKUP FIELD WIDENED TO S9(3)V9(4) - THE OLD
000410*                     TWO-DECIMAL MARKUP COULD NOT CARRY A 500%
000420*                     MULTIPLIER CLEANLY.  REQ 91-0407.
000430*    01/08/93  RK    DELETE NOW SHIFTS THE TABLE DOWN INSTEAD OF
000440*                     FLAGGING A TOMBSTONE BYTE - TOMBSTONES WERE
000450*                     SHOWING UP ON THE COUNT REPORT.
000460*    08/30/94  DA    VENDOR ID CARRIED THROUGH UNEDITED AT THE
000470*                     REQUEST OF PURCHASING; THE EDIT THEY ASKED FOR
000480*                     WAS WITHDRAWN BEFORE IT WAS BUILT.
000490*    04/17/96  JM    Y2K READINESS REVIEW - NO DATE FIELDS ON THIS
000500*                     FILE, NO CHANGES REQUIRED.  SIGNED OFF JM/DA.
000510*    10/02/98  PT    TABLE SIZE RAISED TO 3000 ENTRIES - CATALOG HAD
000520*                     GROWN PAST THE ORIGINAL 1500 CEILING.  REQ
000530*                     98-1162.
000540*    08/22/01  PT    TYPE AND ALLERGEN EDITS MADE CASE-INSENSITIVE -
000550*                     THE FEED FROM THE NEW ORDERING SYSTEM SENDS
000560*                     LOWER CASE AND EVERYTHING WAS FAILING VALIDATION.
000570*                     CLASSIFICATION WAS DELIBERATELY LEFT EXACT-CASE
000580*                     PER AUDIT FINDING 88-14 ABOVE.  REQ 01-0932.
000590*    ------------------------------------------------------------
000600ENVIRONMENT DIVISION.
000610CONFIGURATION SECTION.
000620*    Same 4381 pairing every program in this job step declares.
000630SOURCE-COMPUTER.   IBM-4381.
000640OBJECT-COMPUTER.   IBM-4381.
000650*    C01 only - no UPSI switches, the nightly run is not operator-
000660*    toggled.
000670SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000680INPUT-OUTPUT SECTION.
000690FILE-CONTROL.
000700
000710*    TRANSACTION-IN is the one nightly feed shared with INGRMAIN -
000720*    this program reads every record on it but only acts on the
000730*    ones carrying TXN-CATALOG = "P", skipping past the Ingredient
000740*    ones as it goes (see 1100-INITIALIZE-RUN / 1200-READ-NEXT-
000750*    TRANSACTION below).  PRODUCT-MASTER-FILE is the on-disk copy
000760*    of the resident table.  ERROR-LISTING-OUT is OPEN OUTPUT here
000770*    (this program runs first) and OPEN EXTEND in INGRMAIN.
000780    COPY "SLTRANS.CBL".
000790    COPY "SLPRDMS.CBL".
000800    COPY "SLERRLS.CBL".
000810
000820DATA DIVISION.
000830FILE SECTION.
000840
000850    COPY "FDTRANS.CBL".
000860    COPY "FDPRDMS.CBL".
000870    COPY "FDERRLS.CBL".
000880
000890WORKING-STORAGE SECTION.
000900
000910*    WSCASE01.CBL supplies the LOWER-ALPHA/UPPER-ALPHA 26-byte
000920*    constants this program's INSPECT ... CONVERTING statements
000930*    use to case-fold Name, Type and Allergen values before they
000940*    are compared - added under REQ 01-0932, see the CHANGE LOG.
000950    COPY "WSCASE01.CBL".
000960*    WSCTOTAL.CBL's WS-CATALOG-TOTALS is this program's own running
000970*    count of read/added/changed/deleted/rejected, handed back to
000980*    CATLMAIN through LK-CATALOG-TOTALS at 8000-TERMINATE-RUN.
000990    COPY "WSCTOTAL.CBL".
001000
001010*    End-of-file switch for the shared transaction feed.  88-level
001020*    condition-name TXN-FILE-EOF is tested everywhere a PERFORM ...
001030*    UNTIL needs to know the feed is exhausted.
001040    01  WS-TXN-EOF-SWITCH          PIC X(01).
001050        88  TXN-FILE-EOF               VALUE "Y".
001060
001070*    Scratch area built up by PLPRDVAL.CBL's eight validation
001080*    paragraphs - each one that fails appends its own sentence to
001090*    WS-PROD-ERROR-MESSAGE instead of stopping at the first
001100*    failure, so one rejected transaction can report more than one
001110*    defect on a single error-listing line.  WS-PROD-ERROR-PTR is
001120*    the UNSTRING/STRING pointer that tracks where the next
001130*    sentence gets appended.
001140    77  WS-PROD-ERROR-MESSAGE      PIC X(120).
001150    77  WS-PROD-ERROR-PTR          PIC S9(03) COMP.
001160*    Upper-cased working copies used only during the Type and
001170*    Allergen edits in PLPRDVAL.CBL - the incoming transaction
001180*    field itself is never altered, only these copies are folded
001190*    to upper case before the VALUE comparison runs.
001200    77  WS-PROD-UPPER-TYPE         PIC X(06).
001210    77  WS-PROD-UPPER-ALLG         PIC X(10).
001220*    Subscript into TXN-PROD-ALLG-LIST while TEST-ONE-ALLERGEN walks
001230*    it one entry at a time in PLPRDVAL.CBL.
001240    77  WS-ALLG-IDX                PIC S9(02) COMP.
001250*    Set off by VALIDATE-ALLERGEN-LIST before the walk starts, and
001260*    turned off by TEST-ONE-ALLERGEN the moment one entry fails to
001270*    match any of the four fixed allergen names.
001280    01  WS-ALLG-VALID-SW           PIC X(01).
001290        88  WS-ALLG-ALL-VALID          VALUE "Y".
001300
001310*    End-of-file switch for the one-time load of the Product
001320*    master at start of job (see LOAD-PRODUCT-MASTER in
001330*    PLPRDTBL.CBL) - unrelated to WS-TXN-EOF-SWITCH above, which
001340*    tracks the transaction feed, not the master.
001350    01  WS-PRD-EOF-SWITCH          PIC X(01).
001360        88  PRD-MASTER-EOF             VALUE "Y".
001370*    Table ceiling, raised from 1500 to 3000 at REQ 98-1162 - kept
001380*    as its own 77-level rather than a literal in the OCCURS clause
001390*    so PLPRDTBL.CBL's bounds check and this PICTURE only have to
001400*    agree with each other, not with a number typed twice.
001410    77  WS-PRD-TABLE-MAX           PIC S9(05) COMP VALUE +3000.
001420*    Set by every FIND-PRODUCT-BY-ID/FIND-PRODUCT-BY-NAME call in
001430*    PLPRDTBL.CBL; PT-IDX is only meaningful while PRD-FOUND is on.
001440    01  WS-PRD-FOUND-SW            PIC X(01).
001450        88  PRD-FOUND                  VALUE "Y".
001460*    Search arguments handed to PLPRDTBL.CBL's find paragraphs.
001470*    WS-PRD-EXCLUDE-ID is the Change-transaction wrinkle added at
001480*    11/02/84 above: when checking Name uniqueness on a Change, the
001490*    record being changed must not be allowed to collide with
001500*    itself, so its own id is passed in to be skipped over; on Add
001510*    this is set to zero, which never matches a real id.
001520    77  WS-PRD-SEARCH-ID           PIC 9(05).
001530    77  WS-PRD-EXCLUDE-ID          PIC 9(05).
001540    77  WS-PRD-SEARCH-NAME         PIC X(49).
001550    77  WS-PRD-UPPER-NAME          PIC X(49).
001560*    Holds PT-IDX across the two PERFORMs (VALIDATE-PRODUCT-RECORD
001570*    then FIND-PRODUCT-BY-NAME) that run between finding a record
001580*    on a Change and actually replacing it - FIND-PRODUCT-BY-NAME
001590*    resets PT-IDX to whatever it finds (or fails to find), so the
001600*    original row's index has to be banked here first.
001610    77  WS-PRD-CHANGE-IDX          PIC S9(05) COMP.
001620
001630*    Fields staged for WRITE-ERROR-LISTING-LINE (PLERRLIN.CBL) -
001640*    every rejected transaction, regardless of which paragraph
001650*    rejected it, moves its own id/name/message into these three
001660*    before calling that paragraph.
001670    77  WS-ERR-ID                  PIC 9(05).
001680    77  WS-ERR-NAME                PIC X(49).
001690    77  WS-ERR-MESSAGE             PIC X(120).
001700
001710*    The resident Product table - this is the whole Product master
001720*    for the length of the run.  PRODUCT-TABLE-COUNT/PT-IDX double
001730*    as the ODO's controlling field and the working subscript;
001740*    every entry carries the same fields as CPPRDREC.CBL's on-disk
001750*    PRODUCT-RECORD, but PT-INGR-LIST-FLAT/PT-ALLG-LIST-FLAT are
001760*    declared directly here at their flat (non-OCCURS) width rather
001770*    than as an OCCURS table with a REDEFINES, since nothing in
001780*    this program ever needs to address one ingredient or one
001790*    allergen by subscript - only whole-list MOVEs, in and out, to
001800*    and from a transaction or the master record.
001810    01  PRODUCT-TABLE.
001820        05  PRODUCT-TABLE-COUNT        PIC S9(05) COMP.
001830        05  PT-IDX                     PIC S9(05) COMP.
001840        05  PRODUCT-TABLE-ENTRY OCCURS 1 TO 3000 TIMES
001850                DEPENDING ON PRODUCT-TABLE-COUNT.
001860            10  PT-ID                  PIC 9(05).
001870            10  PT-ACTIVE              PIC X(01).
001880                88  PT-IS-ACTIVE           VALUE "Y".
001890            10  PT-DESCRIPTION         PIC X(99).
001900            10  PT-NAME                PIC X(49).
001910            10  PT-VENDOR-ID           PIC X(10).
001920            10  PT-CLASSIFICATION      PIC X(10).
001930            10  PT-TYPE                PIC X(06).
001940            10  PT-COST                PIC S9(05)V99    COMP-3.
001950            10  PT-MARKUP              PIC S9(03)V9(4)  COMP-3.
001960*           PT-SALE-PRICE is derived, never keyed - COMPUTE-SALE-
001970*           PRICE in PLPRDVAL.CBL sets it from PT-COST and
001980*           PT-MARKUP on every Add and every Change, per the
001990*           03/19/85 fix above.
002000            10  PT-SALE-PRICE          PIC S9(07)V99    COMP-3.
002010            10  PT-INGR-COUNT          PIC 9(02).
002020            10  PT-INGR-LIST-FLAT      PIC X(600).
002030            10  PT-ALLG-COUNT          PIC 9(02).
002040            10  PT-ALLG-LIST-FLAT      PIC X(100).
002050            10  FILLER                 PIC X(03).
002060
002070LINKAGE SECTION.
002080
002090*    Shaped per WSCTLNK.CBL so CATLMAIN's own WS-PRODUCT-RUN-
002100*    TOTALS group and this program's WS-CATALOG-TOTALS do not need
002110*    matching data-names - only matching PICTUREs, in the same
002120*    order, matter on a CALL ... USING.
002130    01  LK-CATALOG-TOTALS.
002140        COPY "WSCTLNK.CBL".
002150*    ------------------------------------------------------------
002160
002170PROCEDURE DIVISION USING LK-CATALOG-TOTALS.
002180
002190*    Load the master, process every Product transaction on the
002200*    feed to end of file, rewrite the master, hand totals back.
0022101000-MAIN-PROCESS.
002220
002230*    Nothing below this point ever opens PRODUCT-MASTER-FILE a
002240*    second time mid-run - LOAD-PRODUCT-MASTER and REWRITE-PRODUCT-
002250*    MASTER are the only two paragraphs that touch it.
002260    PERFORM 1100-INITIALIZE-RUN THRU 1100-EXIT.
002270
002280    PERFORM 2000-PROCESS-TRANSACTION THRU 2000-EXIT
002290       UNTIL TXN-FILE-EOF.
002300
002310    PERFORM 8000-TERMINATE-RUN THRU 8000-EXIT.
002320
002330    GOBACK.
002340*    ------------------------------------------------------------
002350
002360*    Zeroizes the run totals, loads the resident table from disk,
002370*    opens the transaction feed and the error listing (OPEN
002380*    OUTPUT, not EXTEND - this program runs first in the nightly
002390*    sequence and starts the listing fresh), then skips the feed
002400*    forward past any leading Ingredient transactions so
002410*    2000-PROCESS-TRANSACTION always starts positioned on a
002420*    Product transaction or at end of file.
0024301100-INITIALIZE-RUN.
002440
002450*    One MOVE against the REDEFINES at WSCTOTAL.CBL zeroizes all
002460*    five counters at once.
002470    MOVE LOW-VALUES            TO WS-CATALOG-TOTALS-ZEROIZE.
002480    MOVE "N"                   TO WS-TXN-EOF-SWITCH.
002490
002500    PERFORM LOAD-PRODUCT-MASTER.
002510
002520    OPEN INPUT  TRANSACTION-IN.
002530    OPEN OUTPUT ERROR-LISTING-OUT.
002540
002550*    Prime the pump the same way INGRMAIN does on its own side, so
002560*    the loop in 1000-MAIN-PROCESS always starts on a record this
002570*    program can act on, or on end of file.
002580    PERFORM 1200-READ-NEXT-TRANSACTION THRU 1200-EXIT
002590       UNTIL TXN-FILE-EOF
002600          OR TXN-IS-PRODUCT.
002610
0026201100-EXIT.
002630    EXIT.
002640*    ------------------------------------------------------------
002650
002660*    One READ, one AT END test.  Deliberately left as its own
002670*    paragraph (rather than inlined) because it is PERFORMed from
002680*    three places - once here at startup and twice more below, at
002690*    the top of the main loop and at the bottom of each
002700*    transaction's processing - all three uses need the identical
002710*    AT END handling.
0027201200-READ-NEXT-TRANSACTION.
002730
002740    READ TRANSACTION-IN
002750       AT END
002760          MOVE "Y"             TO WS-TXN-EOF-SWITCH
002770    END-READ.
002780
0027901200-EXIT.
002800    EXIT.
002810*    ------------------------------------------------------------
002820
002830*    Dispatches on TXN-TYPE (only one of TXN-IS-ADD/TXN-IS-CHANGE/
002840*    TXN-IS-DELETE is ever on for a given record, so these are
002850*    three independent IFs rather than an IF/ELSE chain - a
002860*    transaction with an invalid type simply falls through all
002870*    three and is silently counted as read but not acted on; this
002880*    is the same behavior the source cards had, where an unpunched
002890*    or mispunched type column was an operator error caught on the
002900*    next day's balancing, not something this program flags).
002910*    Re-reads forward past any Ingredient transactions at the
002920*    bottom so the next call into this paragraph always lands on
002930*    Product or end of file.
0029402000-PROCESS-TRANSACTION.
002950
002960    ADD 1                      TO WS-TOTALS-READ.
002970
002980*    Three independent IFs, not an EVALUATE - deliberate, see the
002990*    paragraph banner above.
003000    IF TXN-IS-ADD
003010       PERFORM 3000-ADD-PRODUCT THRU 3000-EXIT.
003020
003030    IF TXN-IS-CHANGE
003040       PERFORM 4000-CHANGE-PRODUCT THRU 4000-EXIT.
003050
003060    IF TXN-IS-DELETE
003070       PERFORM 5000-DELETE-PRODUCT THRU 5000-EXIT.
003080
003090    PERFORM 1200-READ-NEXT-TRANSACTION THRU 1200-EXIT
003100       UNTIL TXN-FILE-EOF
003110          OR TXN-IS-PRODUCT.
003120
0031302000-EXIT.
003140    EXIT.
003150*    ------------------------------------------------------------
003160
003170*    Validates the incoming record against all eight ProductValidator
003180*    rules (PLPRDVAL.CBL), then - only if validation passed - checks
003190*    Name uniqueness against the whole table (WS-PRD-EXCLUDE-ID is
003200*    zero here, since an Add can never collide with itself).  A
003210*    validation failure and a name collision are reported with two
003220*    different messages, but both are rejections: neither adds a
003230*    row to the table nor increments WS-TOTALS-ADDED.
0032403000-ADD-PRODUCT.
003250
003260    PERFORM VALIDATE-PRODUCT-RECORD.
003270
003280    IF WS-PROD-ERROR-MESSAGE NOT = SPACES
003290       MOVE TXN-PROD-ID        TO WS-ERR-ID
003300       MOVE TXN-PROD-NAME      TO WS-ERR-NAME
003310       MOVE WS-PROD-ERROR-MESSAGE TO WS-ERR-MESSAGE
003320       PERFORM WRITE-ERROR-LISTING-LINE
003330    ELSE
003340       MOVE TXN-PROD-NAME      TO WS-PRD-SEARCH-NAME
003350       INSPECT WS-PRD-SEARCH-NAME
003360               CONVERTING LOWER-ALPHA TO UPPER-ALPHA
003370       MOVE ZERO                TO WS-PRD-EXCLUDE-ID
003380       PERFORM FIND-PRODUCT-BY-NAME
003390       IF PRD-FOUND
003400          MOVE TXN-PROD-ID      TO WS-ERR-ID
003410          MOVE TXN-PROD-NAME    TO WS-ERR-NAME
003420          MOVE "Product with matching name already exists."
003430                                TO WS-ERR-MESSAGE
003440          PERFORM WRITE-ERROR-LISTING-LINE
003450       ELSE
003460          PERFORM ADD-PRODUCT-TO-TABLE
003470*         FORMAT-DOLLAR-FIELDS and COMPUTE-SALE-PRICE both run
003480*         against the table entry just added (PT-IDX is still
003490*         pointing at it from ADD-PRODUCT-TO-TABLE), not against
003500*         the transaction record - the master always carries
003510*         COMP-3, the transaction always carries zoned DISPLAY.
003520          PERFORM FORMAT-DOLLAR-FIELDS
003530          PERFORM COMPUTE-SALE-PRICE
003540          ADD 1                 TO WS-TOTALS-ADDED.
003550
0035603000-EXIT.
003570    EXIT.
003580*    ------------------------------------------------------------
003590
003600*    A Change has to survive three gates in order: the id must
003610*    already be on the table, the new field values must pass the
003620*    same eight validation rules an Add does, and the new Name
003630*    (if it changed) must not collide with any id but this one's
003640*    own - hence WS-PRD-EXCLUDE-ID is set to TXN-KEY-ID rather than
003650*    zero here.  WS-PRD-CHANGE-IDX banks the row's position across
003660*    the validation and name-search PERFORMs, since both of those
003670*    leave PT-IDX pointing somewhere else by the time control comes
003680*    back here.
0036904000-CHANGE-PRODUCT.
003700
003710    MOVE TXN-KEY-ID            TO WS-PRD-SEARCH-ID.
003720    PERFORM FIND-PRODUCT-BY-ID.
003730
003740    IF NOT PRD-FOUND
003750       MOVE TXN-KEY-ID          TO WS-ERR-ID
003760       MOVE TXN-PROD-NAME       TO WS-ERR-NAME
003770       MOVE "The Product was not found" TO WS-ERR-MESSAGE
003780       PERFORM WRITE-ERROR-LISTING-LINE
003790    ELSE
003800       MOVE PT-IDX              TO WS-PRD-CHANGE-IDX
003810       PERFORM VALIDATE-PRODUCT-RECORD
003820       IF WS-PROD-ERROR-MESSAGE NOT = SPACES
003830          MOVE TXN-KEY-ID       TO WS-ERR-ID
003840          MOVE TXN-PROD-NAME    TO WS-ERR-NAME
003850          MOVE WS-PROD-ERROR-MESSAGE TO WS-ERR-MESSAGE
003860          PERFORM WRITE-ERROR-LISTING-LINE
003870       ELSE
003880          MOVE TXN-PROD-NAME    TO WS-PRD-SEARCH-NAME
003890          INSPECT WS-PRD-SEARCH-NAME
003900                  CONVERTING LOWER-ALPHA TO UPPER-ALPHA
003910          MOVE TXN-KEY-ID       TO WS-PRD-EXCLUDE-ID
003920          PERFORM FIND-PRODUCT-BY-NAME
003930          IF PRD-FOUND
003940             MOVE TXN-KEY-ID    TO WS-ERR-ID
003950             MOVE TXN-PROD-NAME TO WS-ERR-NAME
003960             MOVE "Product with matching name already exists."
003970                                TO WS-ERR-MESSAGE
003980             PERFORM WRITE-ERROR-LISTING-LINE
003990          ELSE
004000*            Restore PT-IDX to the row being changed before
004010*            REPLACE-PRODUCT-IN-TABLE overlays it - FIND-PRODUCT-
004020*            BY-NAME just left PT-IDX pointing at "not found"
004030*            (or, if it had found a match, we would not be here).
004040             MOVE WS-PRD-CHANGE-IDX TO PT-IDX
004050             PERFORM REPLACE-PRODUCT-IN-TABLE
004060             PERFORM FORMAT-DOLLAR-FIELDS
004070             PERFORM COMPUTE-SALE-PRICE
004080             ADD 1              TO WS-TOTALS-CHANGED.
004090
0041004000-EXIT.
004110    EXIT.
004120*    ------------------------------------------------------------
004130
004140*    A Delete only needs the id to exist; there is no field
004150*    validation to run, since nothing about the record is being
004160*    changed, only removed.  DELETE-PRODUCT-FROM-TABLE (PLPRDTBL.
004170*    CBL) shifts every entry above the deleted row down one
004180*    position and decrements PRODUCT-TABLE-COUNT, per the 01/08/93
004190*    change noted above - there is no tombstone byte on this table.
0042005000-DELETE-PRODUCT.
004210
004220    MOVE TXN-KEY-ID            TO WS-PRD-SEARCH-ID.
004230    PERFORM FIND-PRODUCT-BY-ID.
004240
004250    IF NOT PRD-FOUND
004260       MOVE TXN-KEY-ID          TO WS-ERR-ID
004270       MOVE SPACES              TO WS-ERR-NAME
004280       MOVE "A product with this ID was not found and could not be deleted."
004290                                TO WS-ERR-MESSAGE
004300       PERFORM WRITE-ERROR-LISTING-LINE
004310    ELSE
004320       PERFORM DELETE-PRODUCT-FROM-TABLE
004330       ADD 1                    TO WS-TOTALS-DELETED.
004340
0043505000-EXIT.
004360    EXIT.
004370*    ------------------------------------------------------------
004380
004390*    End of job: write the (possibly changed) table back out to
004400*    PRODUCT-MASTER-FILE in full - there is no partial rewrite, the
004410*    whole resident table is spooled out top to bottom every run,
004420*    same as it is loaded in full at the top of the job.  Close
004430*    both files and relay this program's own run totals to the
004440*    caller through LK-CATALOG-TOTALS.
0044508000-TERMINATE-RUN.
004460
004470    PERFORM REWRITE-PRODUCT-MASTER.
004480
004490    CLOSE TRANSACTION-IN.
004500    CLOSE ERROR-LISTING-OUT.
004510
004520*    Five MOVEs, not one group MOVE - LK-CATALOG-TOTALS and
004530*    WS-CATALOG-TOTALS come from two different copybooks and are
004540*    not guaranteed to line up byte for byte even though the field
004550*    order matches today.
004560    MOVE WS-TOTALS-READ        TO LK-TOTALS-READ.
004570    MOVE WS-TOTALS-ADDED       TO LK-TOTALS-ADDED.
004580    MOVE WS-TOTALS-CHANGED     TO LK-TOTALS-CHANGED.
004590    MOVE WS-TOTALS-DELETED     TO LK-TOTALS-DELETED.
004600    MOVE WS-TOTALS-REJECTED    TO LK-TOTALS-REJECTED.
004610
0046208000-EXIT.
004630    EXIT.
004640*    ------------------------------------------------------------
004650
004660*    Field-level edits against the eight ProductValidator rules,
004670*    plus Sale Price computation and dollar-field formatting.
004680    COPY "PLPRDVAL.CBL".
004690*    Table-handling paragraphs for the Product side - load, find,
004700*    add, replace, delete, close-the-gap.
004710    COPY "PLPRDTBL.CBL".
004720*    Shared with INGRMAIN - builds and writes one error-listing
004730*    line for either side of the catalog.
004740    COPY "PLERRLIN.CBL".
