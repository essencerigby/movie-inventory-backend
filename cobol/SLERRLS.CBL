000010*    ------------------------------------------------------------
000020*    SLERRLS.CBL  -  SELECT for the error/exception listing.
000030*    Written by both product-maintenance and ingredient-
000040*    maintenance (rejected-transaction detail lines) and by
000050*    catalog-maintenance (the end-of-job summary) - always
000060*    opened EXTEND after the first writer so the detail lines
000070*    and the summary land in the one report, in run order.
000080*    ------------------------------------------------------------
000090*    No FILE STATUS clause - this shop's convention on a print
000100*    file opened OUTPUT/EXTEND is to let an I-O error abend the
000110*    job rather than trap it, same as the other SELECTs in this
000120*    suite.
000130    SELECT ERROR-LISTING-OUT
000140           ASSIGN TO "ERRLIST"
000150           ORGANIZATION IS LINE SEQUENTIAL.
