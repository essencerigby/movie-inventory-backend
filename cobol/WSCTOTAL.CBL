000010*    ------------------------------------------------------------
000020*    WSCTOTAL.CBL
000030*    Run control totals for one catalog's maintenance pass, and
000040*    the print lines used to report them.  COPY'd into catalog-
000050*    maintenance, product-maintenance and ingredient-maintenance
000060*    so the three programs agree on the shape of the numbers
000070*    passed back to the driver on the CALL ... USING.
000080*    ------------------------------------------------------------
000090*    Five counters, one run - bumped as PRODMAIN/INGRMAIN work
000100*    through their own pass of FDTRANS.CBL, then carried back to
000110*    CATMAIN on the CALL and printed by 2000-PRINT-FINAL-SUMMARY
000120*    there.
000130    01  WS-CATALOG-TOTALS.
000140*        Every transaction PRODMAIN or INGRMAIN reads for its own
000150*        catalog, Added/Changed/Deleted/Rejected or not.
000160        05  WS-TOTALS-READ            PIC S9(05) COMP.
000170        05  WS-TOTALS-ADDED           PIC S9(05) COMP.
000180        05  WS-TOTALS-CHANGED         PIC S9(05) COMP.
000190        05  WS-TOTALS-DELETED         PIC S9(05) COMP.
000200*        Bumped on a failed edit or a not-found id - see the
000210*        remark at the 03/14/02 change-log entry in
000220*        catalog-maintenance.cob for why this counter was added
000230*        to the summary block below.
000240        05  WS-TOTALS-REJECTED        PIC S9(05) COMP.
000250*    All five counters are COMP, so one X(20) FILLER MOVEd from
000260*    LOW-VALUES zeroizes the whole group at once - see
000270*    1100-INITIALIZE-RUN in PRODMAIN/INGRMAIN.
000280    01  WS-CATALOG-TOTALS-ZEROIZE REDEFINES WS-CATALOG-TOTALS.
000290        05  FILLER                    PIC X(20).
000300*
000310*    Printed once at the top of each catalog's block in the final
000320*    summary - CSH-CATALOG-NAME is MOVEd "PRODUCT" or "INGREDIENT"
000330*    by the caller before the WRITE.
000340    01  CATALOG-SUMMARY-HEADING.
000350*        Fixed literal, same on both catalogs' heading lines.
000360        05  FILLER                    PIC X(09) VALUE "CATALOG: ".
000370        05  CSH-CATALOG-NAME          PIC X(10).
000380*        Pads the heading out to the 80-byte print width.
000390        05  FILLER                    PIC X(61) VALUE SPACES.
000400*
000410*    One line per counter - CSD-LABEL carries a literal like
000420*    "Transactions Read . . . . ." and CSD-VALUE the count,
000430*    edited with a comma for readability above 999.
000440    01  CATALOG-SUMMARY-DETAIL.
000450*        Left margin, same indent catalog-maintenance uses on every
000460*        detail line.
000470        05  FILLER                    PIC X(02) VALUE SPACES.
000480        05  CSD-LABEL                 PIC X(27).
000490*        Edited display, not the COMP value underneath - WS-TOTALS-
000500*        READ and friends are MOVEd here, not referenced directly.
000510        05  CSD-VALUE                 PIC ZZ,ZZ9.
000520*        Pads the detail line out to the 80-byte print width.
000530        05  FILLER                    PIC X(51) VALUE SPACES.
