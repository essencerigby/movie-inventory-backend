000010*    ------------------------------------------------------------
000020*    PLPRDVAL.CBL
000030*    Field-by-field edit of an incoming Product transaction body,
000040*    sale-price computation, and the dollar-format defensive
000050*    check.  Each failed edit tacks its own "-Message." fragment
000060*    onto WS-PROD-ERROR-MESSAGE with no separator, so several
000070*    failures read back as one run-on sentence - that is kept on
000080*    purpose, matching how this listing has always read.
000090*
000100*    A Product transaction has no way to carry a true null the
000110*    way the field office's old edit sheets distinguished "never
000120*    keyed" from "keyed blank" - TXN-PROD-DESCRIPTION and
000130*    TXN-PROD-NAME arrive as LOW-VALUES when the position was
000140*    never punched and SPACES when it was punched blank, so
000150*    those two conditions are tested for separately below.  The
000160*    Cost/Markup/IngredientsList/AllergenList null branches have
000170*    no such distinguishable condition on a numeric or OCCURS
000180*    COUNT field and are therefore dead code here - see the
000190*    remark at each paragraph.
000200*    ------------------------------------------------------------
000210
000220*    Entry point, PERFORMed once per Add or Change transaction from
000230*    3000-ADD-PRODUCT / 4000-CHANGE-PRODUCT in PRODMAIN.  Resets the
000240*    error message and STRING pointer, then runs all eight field
000250*    edits below in a fixed order regardless of which ones fail -
000260*    nothing short-circuits, so one bad transaction can still come
000270*    back with several "-Message." fragments chained together.
000280VALIDATE-PRODUCT-RECORD.
000290
000300*    Cleared on every call, Add or Change alike - nothing carries
000310*    over from a prior transaction's rejection.
000320    MOVE SPACES              TO WS-PROD-ERROR-MESSAGE.
000330    MOVE 1                   TO WS-PROD-ERROR-PTR.
000340
000350    PERFORM VALIDATE-DESCRIPTION.
000360    PERFORM VALIDATE-NAME.
000370    PERFORM VALIDATE-CLASSIFICATION.
000380    PERFORM VALIDATE-TYPE.
000390    PERFORM VALIDATE-COST.
000400    PERFORM VALIDATE-MARKUP.
000410    PERFORM VALIDATE-INGREDIENTS-LIST.
000420    PERFORM VALIDATE-ALLERGEN-LIST.
000430
000440*    NOTE: PROD-VENDOR-ID is carried through untouched here on
000450*    purpose - there has never been an edit rule for it, only a
000460*    request for one that was withdrawn before it was built.
000470*    ------------------------------------------------------------
000480
000490*    Description edit - null or empty fails, anything else passes.
000500*    There is deliberately no content check beyond that; what goes
000510*    in the Description is the Product owner's business, not this
000520*    program's.
000530VALIDATE-DESCRIPTION.
000540
000550    IF TXN-PROD-DESCRIPTION = LOW-VALUES
000560       STRING "-Description is null." DELIMITED BY SIZE
000570              INTO WS-PROD-ERROR-MESSAGE
000580              WITH POINTER WS-PROD-ERROR-PTR
000590    ELSE
000600       IF TXN-PROD-DESCRIPTION = SPACES
000610          STRING "-Description is empty." DELIMITED BY SIZE
000620                 INTO WS-PROD-ERROR-MESSAGE
000630                 WITH POINTER WS-PROD-ERROR-PTR.
000640
000650*    The "must be less than 100 characters" edit is not reachable
000660*    here - TXN-PROD-DESCRIPTION is PIC X(99), so the field
000670*    itself is the 99-character ceiling the old edit sheet used
000680*    to check for by hand.
000690*    ------------------------------------------------------------
000700
000710*    Name edit - null or empty fails.  Uniqueness against the rest
000720*    of the catalog is NOT tested here; that is a table-wide check
000730*    and belongs to FIND-PRODUCT-BY-NAME/TEST-PRODUCT-BY-NAME in
000740*    PLPRDTBL.CBL, called separately from PRODMAIN once this field
000750*    edit has already passed.
000760VALIDATE-NAME.
000770
000780    IF TXN-PROD-NAME = LOW-VALUES
000790       STRING "-Name is null." DELIMITED BY SIZE
000800              INTO WS-PROD-ERROR-MESSAGE
000810              WITH POINTER WS-PROD-ERROR-PTR
000820    ELSE
000830       IF TXN-PROD-NAME = SPACES
000840          STRING "-Name is empty." DELIMITED BY SIZE
000850                 INTO WS-PROD-ERROR-MESSAGE
000860                 WITH POINTER WS-PROD-ERROR-PTR.
000870
000880*    Same remark as VALIDATE-DESCRIPTION above - TXN-PROD-NAME is
000890*    PIC X(49), the 49-character ceiling the rule calls for.
000900*    ------------------------------------------------------------
000910
000920*    Classification edit - null, empty, or anything other than the
000930*    two literal values fails.  Unlike Type and Allergen below, the
000940*    compare here is exact-case on purpose; see audit finding 88-14
000950*    noted at WS-PROD-UPPER-TYPE in WORKING-STORAGE for why this one
000960*    was deliberately left alone when that fix went in.
000970VALIDATE-CLASSIFICATION.
000980
000990    IF TXN-PROD-CLASSIFICATION = LOW-VALUES
001000       STRING "-Classification is null." DELIMITED BY SIZE
001010              INTO WS-PROD-ERROR-MESSAGE
001020              WITH POINTER WS-PROD-ERROR-PTR
001030    ELSE
001040       IF TXN-PROD-CLASSIFICATION = SPACES
001050          STRING "-Classification is empty." DELIMITED BY SIZE
001060                 INTO WS-PROD-ERROR-MESSAGE
001070                 WITH POINTER WS-PROD-ERROR-PTR
001080       ELSE
001090          IF TXN-PROD-CLASSIFICATION NOT = "Drink"
001100             AND TXN-PROD-CLASSIFICATION NOT = "Baked Good"
001110             STRING "-Classification must be Drink or Baked Good."
001120                    DELIMITED BY SIZE
001130                    INTO WS-PROD-ERROR-MESSAGE
001140                    WITH POINTER WS-PROD-ERROR-PTR.
001150*    ------------------------------------------------------------
001160
001170*    Type edit - null, empty, or not one of the three named drink/
001180*    baked-good types fails.  The compare is upper-cased first
001190*    (see REQ 01-0932 in the change log above) because the ordering
001200*    system feed sends Type in lower case; Classification just
001210*    above is not upper-cased and never has been.
001220VALIDATE-TYPE.
001230
001240    IF TXN-PROD-TYPE = LOW-VALUES
001250       STRING "-Type is null." DELIMITED BY SIZE
001260              INTO WS-PROD-ERROR-MESSAGE
001270              WITH POINTER WS-PROD-ERROR-PTR
001280    ELSE
001290       IF TXN-PROD-TYPE = SPACES
001300          STRING "-Type is empty." DELIMITED BY SIZE
001310                 INTO WS-PROD-ERROR-MESSAGE
001320                 WITH POINTER WS-PROD-ERROR-PTR
001330       ELSE
001340          MOVE TXN-PROD-TYPE  TO WS-PROD-UPPER-TYPE
001350          INSPECT WS-PROD-UPPER-TYPE
001360                  CONVERTING LOWER-ALPHA TO UPPER-ALPHA
001370          IF WS-PROD-UPPER-TYPE NOT = "COFFEE"
001380             AND WS-PROD-UPPER-TYPE NOT = "TEA"
001390             AND WS-PROD-UPPER-TYPE NOT = "SODA"
001400             STRING "-Type must be Coffee, Tea, or Soda."
001410                    DELIMITED BY SIZE
001420                    INTO WS-PROD-ERROR-MESSAGE
001430                    WITH POINTER WS-PROD-ERROR-PTR.
001440*    ------------------------------------------------------------
001450
001460*    Cost edit - must be numeric, full stop.  There is no range
001470*    check (no minimum, no maximum) - a zero or even a negative
001480*    Cost has never been rejected by this shop's edit rules, only
001490*    a non-numeric one.
001500*    PERFORMed unconditionally from VALIDATE-PRODUCT-RECORD - a
001510*    numeric edit never needs a null/empty gate of its own the way
001520*    the alphanumeric edits above do.
001530VALIDATE-COST.
001540
001550*    No null/empty branch is reachable - TXN-PROD-COST is a
001560*    signed zoned field, always present.  A blank or alphabetic
001570*    punch in the cost positions fails the NUMERIC test the same
001580*    way it always has.
001590    IF TXN-PROD-COST IS NOT NUMERIC
001600       STRING "-Cost must be a number." DELIMITED BY SIZE
001610              INTO WS-PROD-ERROR-MESSAGE
001620              WITH POINTER WS-PROD-ERROR-PTR.
001630*    ------------------------------------------------------------
001640
001650*    Markup edit - must be numeric, same remark as VALIDATE-COST
001660*    above.  Markup's role as a multiplier rather than a percent is
001670*    enforced nowhere in this program - COMPUTE-SALE-PRICE below
001680*    simply trusts whatever numeric value arrived.
001690*    Same shape as VALIDATE-COST above, one field later in the
001700*    fixed edit order.
001710VALIDATE-MARKUP.
001720
001730    IF TXN-PROD-MARKUP IS NOT NUMERIC
001740       STRING "-Markup must be a number." DELIMITED BY SIZE
001750              INTO WS-PROD-ERROR-MESSAGE
001760              WITH POINTER WS-PROD-ERROR-PTR.
001770*    ------------------------------------------------------------
001780
001790*    IngredientsList edit - a Product with zero Ingredients fails.
001800*    Unlike Allergens below, an empty Ingredients list has never
001810*    been allowed; every Product this shop sells is made of
001820*    something.
001830VALIDATE-INGREDIENTS-LIST.
001840
001850*    The null/empty distinction does not exist for an OCCURS
001860*    count - TXN-PROD-INGR-COUNT = ZERO is both at once, so it is
001870*    reported as empty.
001880    IF TXN-PROD-INGR-COUNT = ZERO
001890       STRING "-IngredientsList is empty." DELIMITED BY SIZE
001900              INTO WS-PROD-ERROR-MESSAGE
001910              WITH POINTER WS-PROD-ERROR-PTR.
001920*    ------------------------------------------------------------
001930
001940*    AllergenList edit - loops TEST-ONE-ALLERGEN over every entry
001950*    punched, then fails the whole list together if even one entry
001960*    was not one of the four named allergens.  There is no per-
001970*    entry error message, only the one list-wide message below -
001980*    operations has never asked which entry in the list was bad,
001990*    only that the transaction as a whole be kicked back.
002000VALIDATE-ALLERGEN-LIST.
002010
002020*    Unlike the ingredients list, an empty allergen list is not
002030*    an edit failure - plenty of items have none.
002040    MOVE "Y"                 TO WS-ALLG-VALID-SW.
002050    MOVE 1                   TO WS-ALLG-IDX.
002060
002070    IF TXN-PROD-ALLG-COUNT NOT = ZERO
002080       PERFORM TEST-ONE-ALLERGEN
002090          UNTIL WS-ALLG-IDX > TXN-PROD-ALLG-COUNT.
002100
002110    IF NOT WS-ALLG-ALL-VALID
002120       STRING "-AllergenList must contain: Diary, Soy, Gluten, or Nuts."
002130              DELIMITED BY SIZE
002140              INTO WS-PROD-ERROR-MESSAGE
002150              WITH POINTER WS-PROD-ERROR-PTR.
002160*    ------------------------------------------------------------
002170
002180*    One table entry per call, upper-cased the same way Type is
002190*    above (REQ 01-0932).  WS-ALLG-VALID-SW is only ever turned off
002200*    here, never back on - one bad entry anywhere in the list is
002210*    enough to fail the whole AllergenList edit in the caller.
002220TEST-ONE-ALLERGEN.
002230
002240    MOVE TXN-PROD-ALLG-LIST (WS-ALLG-IDX)
002250                              TO WS-PROD-UPPER-ALLG.
002260    INSPECT WS-PROD-UPPER-ALLG
002270            CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
002280
002290    IF WS-PROD-UPPER-ALLG NOT = "DAIRY"
002300       AND WS-PROD-UPPER-ALLG NOT = "SOY"
002310       AND WS-PROD-UPPER-ALLG NOT = "GLUTEN"
002320       AND WS-PROD-UPPER-ALLG NOT = "NUTS"
002330       MOVE "N"              TO WS-ALLG-VALID-SW.
002340
002350    ADD 1                     TO WS-ALLG-IDX.
002360*    ------------------------------------------------------------
002370
002380*    PERFORMed from 3000-ADD-PRODUCT / 4000-CHANGE-PRODUCT in
002390*    PRODMAIN only after VALIDATE-PRODUCT-RECORD has already passed
002400*    clean - Cost and Markup are guaranteed numeric by the time this
002410*    runs, so the COMPUTE below never has to guard against a
002420*    non-numeric operand.
002430COMPUTE-SALE-PRICE.
002440
002450*    SalePrice = Cost + (Cost * Markup), i.e. Cost * (1 + Markup).
002460*    Markup is a multiplier (5.0000 = 500%), never a raw percent.
002470    COMPUTE PT-SALE-PRICE (PT-IDX) ROUNDED =
002480            TXN-PROD-COST + (TXN-PROD-COST * TXN-PROD-MARKUP).
002490*    ------------------------------------------------------------
002500
002510*    PERFORMed from the same two callers as COMPUTE-SALE-PRICE
002520*    above, immediately after it, to carry Cost and Markup
002530*    themselves into the table row being built or replaced.
002540FORMAT-DOLLAR-FIELDS.
002550
002560*    TXN-PROD-COST and TXN-PROD-MARKUP are already fixed at two
002570*    and four decimal places respectively by their own PICTURE,
002580*    so moving them into the table entry's COMP-3 fields is all
002590*    the "dollar formatting" this step has left to do once
002600*    VALIDATE-COST/VALIDATE-MARKUP have already rejected anything
002610*    that was not numeric to begin with.
002620    MOVE TXN-PROD-COST        TO PT-COST (PT-IDX).
002630    MOVE TXN-PROD-MARKUP      TO PT-MARKUP (PT-IDX).
002640*    ------------------------------------------------------------
