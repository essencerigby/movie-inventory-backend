000010*    ------------------------------------------------------------
000020*    PLINGTBL.CBL
000030*    Same resident-table approach as PLPRDTBL.CBL, scaled down to
000040*    the Ingredient master's shorter record and its one rule -
000050*    amount gets normalized to two decimal places on Add, nothing
000060*    else on this side of the shop has ever asked for an edit.
000070*    ------------------------------------------------------------
000080
000090*    Performed once, from 1100-INITIALIZE-RUN in INGRMAIN, before
000100*    the first transaction is read.  Same end-of-file/table-full
000110*    stop condition as LOAD-PRODUCT-MASTER in PLPRDTBL.CBL.
000120LOAD-INGREDIENT-MASTER.
000130
000140    MOVE ZERO                 TO INGREDIENT-TABLE-COUNT.
000150    MOVE "N"                  TO WS-ING-EOF-SWITCH.
000160
000170    OPEN INPUT INGREDIENT-MASTER-FILE.
000180
000190    PERFORM LOAD-INGREDIENT-MASTER-RECORD
000200       UNTIL ING-MASTER-EOF
000210          OR INGREDIENT-TABLE-COUNT = WS-ING-TABLE-MAX.
000220
000230    CLOSE INGREDIENT-MASTER-FILE.
000240*    ------------------------------------------------------------
000250
000260*    One READ per call, appending to the table on NOT AT END - the
000270*    same shape as LOAD-PRODUCT-MASTER-RECORD on the Product side.
000280LOAD-INGREDIENT-MASTER-RECORD.
000290
000300    READ INGREDIENT-MASTER-FILE
000310       AT END
000320          MOVE "Y"            TO WS-ING-EOF-SWITCH
000330       NOT AT END
000340          ADD 1                TO INGREDIENT-TABLE-COUNT
000350          PERFORM MOVE-MASTER-RECORD-TO-ING-TABLE
000360    END-READ.
000370*    ------------------------------------------------------------
000380
000390*    Field-by-field copy of the on-disk INGREDIENT-RECORD
000400*    (CPINGREC.CBL, COPY'd into FDINGMS.CBL) into the table row
000410*    just counted.  Shorter record than the Product side - no
000420*    Ingredients-list-of-its-own and no Sale Price to carry.
000430MOVE-MASTER-RECORD-TO-ING-TABLE.
000440
000450    MOVE INGR-ID               TO IT-ID (INGREDIENT-TABLE-COUNT).
000460    MOVE INGR-ACTIVE           TO IT-ACTIVE (INGREDIENT-TABLE-COUNT).
000470    MOVE INGR-NAME             TO IT-NAME (INGREDIENT-TABLE-COUNT).
000480    MOVE INGR-COST             TO IT-COST (INGREDIENT-TABLE-COUNT).
000490*    Amount comes off the master exactly as it was last written by
000500*    WRITE-ONE-INGREDIENT-MASTER-RECORD below - see the remark at
000510*    FORMAT-INGR-AMOUNT for why this side only normalizes on Add.
000520    MOVE INGR-AMOUNT           TO IT-AMOUNT (INGREDIENT-TABLE-COUNT).
000530    MOVE INGR-UOM              TO IT-UOM (INGREDIENT-TABLE-COUNT).
000540    MOVE INGR-ALLG-COUNT       TO IT-ALLG-COUNT
000550                                   (INGREDIENT-TABLE-COUNT).
000560    MOVE INGR-ALLG-LIST-FLAT   TO IT-ALLG-LIST-FLAT
000570                                   (INGREDIENT-TABLE-COUNT).
000580*    ------------------------------------------------------------
000590
000600*    Performed once at the very end of the run, after every
000610*    transaction has been applied, to spool the table back out as
000620*    the new Ingredient master.  OPEN OUTPUT here for the same
000630*    reason given at REWRITE-PRODUCT-MASTER in PLPRDTBL.CBL.
000640REWRITE-INGREDIENT-MASTER.
000650
000660    OPEN OUTPUT INGREDIENT-MASTER-FILE.
000670
000680    MOVE 1                     TO IT-IDX.
000690    PERFORM WRITE-ONE-INGREDIENT-MASTER-RECORD
000700       UNTIL IT-IDX > INGREDIENT-TABLE-COUNT.
000710
000720    CLOSE INGREDIENT-MASTER-FILE.
000730*    ------------------------------------------------------------
000740
000750*    Mirror image of MOVE-MASTER-RECORD-TO-ING-TABLE above, field
000760*    for field, IT-IDX driving instead of INGREDIENT-TABLE-COUNT.
000770WRITE-ONE-INGREDIENT-MASTER-RECORD.
000780
000790    MOVE IT-ID (IT-IDX)             TO INGR-ID.
000800    MOVE IT-ACTIVE (IT-IDX)         TO INGR-ACTIVE.
000810    MOVE IT-NAME (IT-IDX)           TO INGR-NAME.
000820    MOVE IT-COST (IT-IDX)           TO INGR-COST.
000830    MOVE IT-AMOUNT (IT-IDX)         TO INGR-AMOUNT.
000840    MOVE IT-UOM (IT-IDX)            TO INGR-UOM.
000850    MOVE IT-ALLG-COUNT (IT-IDX)     TO INGR-ALLG-COUNT.
000860    MOVE IT-ALLG-LIST-FLAT (IT-IDX) TO INGR-ALLG-LIST-FLAT.
000870    WRITE INGREDIENT-MASTER-RECORD.
000880
000890    ADD 1                      TO IT-IDX.
000900*    ------------------------------------------------------------
000910
000920*    Straight sequential scan, same remark as FIND-PRODUCT-BY-ID in
000930*    PLPRDTBL.CBL - the Ingredient table has even fewer rows than
000940*    the Product table, so a keyed search has never been justified.
000950*    Called from both 4000-CHANGE-INGREDIENT and 5000-DELETE-
000960*    INGREDIENT in INGRMAIN.
000970FIND-INGREDIENT-BY-ID.
000980
000990*    Caller sets WS-ING-SEARCH-ID first.  Returns WS-ING-FOUND-SW
001000*    and, when found, IT-IDX positioned at the matching entry.
001010    MOVE "N"                   TO WS-ING-FOUND-SW.
001020    MOVE 1                     TO IT-IDX.
001030
001040    PERFORM TEST-INGREDIENT-BY-ID
001050       UNTIL IT-IDX > INGREDIENT-TABLE-COUNT
001060          OR ING-FOUND.
001070*    ------------------------------------------------------------
001080
001090*    One comparison per call, same shape as TEST-PRODUCT-BY-ID.
001100TEST-INGREDIENT-BY-ID.
001110
001120    IF IT-ID (IT-IDX) = WS-ING-SEARCH-ID
001130       MOVE "Y"                TO WS-ING-FOUND-SW
001140    ELSE
001150       ADD 1                   TO IT-IDX.
001160*    ------------------------------------------------------------
001170
001180*    Appends a new row at the bottom of the table, same as
001190*    ADD-PRODUCT-TO-TABLE - there is no name-uniqueness check run
001200*    here before the append; INGRMAIN has never asked for one.
001210ADD-INGREDIENT-TO-TABLE.
001220
001230*    PERFORMed from 3000-ADD-INGREDIENT only - there is no
001240*    VALIDATE-INGREDIENT-RECORD paragraph on this side to run
001250*    first, every Add transaction reaches this paragraph as is.
001260    ADD 1                      TO INGREDIENT-TABLE-COUNT.
001270    MOVE INGREDIENT-TABLE-COUNT TO IT-IDX.
001280    MOVE TXN-INGR-ID           TO IT-ID (IT-IDX).
001290    PERFORM MOVE-TXN-BODY-TO-ING-TABLE-ENTRY.
001300*    ------------------------------------------------------------
001310
001320*    Called only from 4000-CHANGE-INGREDIENT in INGRMAIN, after a
001330*    successful FIND-INGREDIENT-BY-ID.
001340REPLACE-INGREDIENT-IN-TABLE.
001350
001360*    Caller has already PERFORMed FIND-INGREDIENT-BY-ID and left
001370*    IT-IDX on the entry being replaced.  IT-ID (IT-IDX) is left
001380*    exactly as it was, the same as the Product side.
001390    PERFORM MOVE-TXN-BODY-TO-ING-TABLE-ENTRY.
001400*    ------------------------------------------------------------
001410
001420*    Shared by ADD-INGREDIENT-TO-TABLE and
001430*    REPLACE-INGREDIENT-IN-TABLE - everything a transaction carries
001440*    except the id and the Amount, which are handled separately by
001450*    their callers.
001460MOVE-TXN-BODY-TO-ING-TABLE-ENTRY.
001470
001480*    IT-ID (IT-IDX) is not touched here - see the remark at
001490*    ADD-INGREDIENT-TO-TABLE and REPLACE-INGREDIENT-IN-TABLE.
001500    MOVE TXN-INGR-ACTIVE       TO IT-ACTIVE (IT-IDX).
001510    MOVE TXN-INGR-NAME         TO IT-NAME (IT-IDX).
001520    MOVE TXN-INGR-COST         TO IT-COST (IT-IDX).
001530    MOVE TXN-INGR-UOM          TO IT-UOM (IT-IDX).
001540    MOVE TXN-INGR-ALLG-COUNT   TO IT-ALLG-COUNT (IT-IDX).
001550    MOVE TXN-INGR-ALLG-LIST-FLAT TO IT-ALLG-LIST-FLAT (IT-IDX).
001560*    IT-AMOUNT (IT-IDX) is set by FORMAT-INGR-AMOUNT, Add only -
001570*    see the remark there.
001580*    ------------------------------------------------------------
001590
001600*    Same shift-down gap close as DELETE-PRODUCT-FROM-TABLE in
001610*    PLPRDTBL.CBL.
001620DELETE-INGREDIENT-FROM-TABLE.
001630
001640*    Caller has already PERFORMed FIND-INGREDIENT-BY-ID and left
001650*    IT-IDX on the entry being removed.  Close the gap by sliding
001660*    every following entry down one slot.
001670    PERFORM CLOSE-INGREDIENT-TABLE-GAP
001680       UNTIL IT-IDX >= INGREDIENT-TABLE-COUNT.
001690
001700    SUBTRACT 1                 FROM INGREDIENT-TABLE-COUNT.
001710*    ------------------------------------------------------------
001720
001730*    One slide per call - see the remark at
001740*    CLOSE-PRODUCT-TABLE-GAP in PLPRDTBL.CBL for how the loop in
001750*    DELETE-INGREDIENT-FROM-TABLE above drives this.
001760CLOSE-INGREDIENT-TABLE-GAP.
001770
001780    MOVE INGREDIENT-TABLE-ENTRY (IT-IDX + 1)
001790                               TO INGREDIENT-TABLE-ENTRY (IT-IDX).
001800    ADD 1                      TO IT-IDX.
001810*    ------------------------------------------------------------
001820
001830*    PERFORMed from 3000-ADD-INGREDIENT in INGRMAIN only, never
001840*    from the Change side - CR-90-0118 (see the change log above)
001850*    asked that the amount be cut to two decimals the moment an
001860*    Ingredient first enters the catalog, not on every later edit.
001870FORMAT-INGR-AMOUNT.
001880
001890*    Amount is only normalized on Add - a Change transaction
001900*    carries the amount through as typed, same as it always has
001910*    here.  Moving a signed zoned S9(05)V99 field into a COMP-3
001920*    S9(05)V99 field is all the "normalize to two places" there
001930*    is left to do, since the transaction record is already cut
001940*    to two decimals by its own PICTURE.
001950    MOVE TXN-INGR-AMOUNT       TO IT-AMOUNT (IT-IDX).
001960*    ------------------------------------------------------------
