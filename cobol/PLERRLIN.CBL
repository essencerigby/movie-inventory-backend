000010*    ------------------------------------------------------------
000020*    PLERRLIN.CBL
000030*    WRITE-ERROR-LISTING-LINE - builds and writes one detail
000040*    line of the exception listing.  Caller sets WS-ERR-ID,
000050*    WS-ERR-NAME and WS-ERR-MESSAGE before performing this.
000060*    The catalog's own WS-TOTALS-REJECTED is bumped here too,
000070*    since every caller of this paragraph is, by definition,
000080*    rejecting the transaction it is reporting on.
000090*    ------------------------------------------------------------
000100WRITE-ERROR-LISTING-LINE.
000110
000120*    Clear the whole 180-byte print area first so trailing FILLER
000130*    never carries over a longer prior message's leftover bytes.
000140    MOVE SPACES               TO ERROR-LISTING-PRINT-LINE.
000150    MOVE WS-ERR-ID            TO ERR-KEY-ID.
000160    MOVE WS-ERR-NAME          TO ERR-NAME.
000170    MOVE WS-ERR-MESSAGE       TO ERR-MESSAGE.
000180    WRITE ERROR-LISTING-PRINT-LINE.
000190
000200*    WS-TOTALS-REJECTED belongs to whichever of PRODMAIN or
000210*    INGRMAIN PERFORMed this paragraph - each has its own copy of
000220*    WSCTOTAL.CBL, there is no shared counter between the two.
000230    ADD 1 TO WS-TOTALS-REJECTED.
000240*    ------------------------------------------------------------
