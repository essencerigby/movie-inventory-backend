000010*    ------------------------------------------------------------
000020*    SLPRDMS.CBL  -  SELECT for the Product catalog master.
000030*    Carried as a plain sequential file between runs; the working
000040*    copy used for Add/Change/Delete is the PRODUCT-TABLE built
000050*    in working-storage by PLPRDTBL.CBL - there is no indexed
000060*    access against this file, so do not add a RECORD KEY here.
000070*    ------------------------------------------------------------
000080*    "PRODMAST" is the same logical name this shop has assigned
000090*    since the ISAM-to-table conversion at PR 86-233 - only the
000100*    ORGANIZATION clause changed at that release, the assign name
000110*    did not.
000120    SELECT PRODUCT-MASTER-FILE
000130           ASSIGN TO "PRODMAST"
000140           ORGANIZATION IS LINE SEQUENTIAL.
