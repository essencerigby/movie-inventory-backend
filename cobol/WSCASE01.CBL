000010*    ------------------------------------------------------------
000020*    WSCASE01.CBL
000030*    Upper/lower alphabet constants for INSPECT ... CONVERTING.
000040*    Used wherever a case-insensitive compare is called for
000050*    (Product Type, allergen tags) since this shop's compiler
000060*    predates FUNCTION UPPER-CASE.
000070*    ------------------------------------------------------------
000080*    Source alphabet for INSPECT ... CONVERTING LOWER-ALPHA TO
000090*    UPPER-ALPHA.
000100    01  LOWER-ALPHA              PIC X(26)
000110                     VALUE "abcdefghijklmnopqrstuvwxyz".
000120*    Target alphabet, position-for-position with LOWER-ALPHA above.
000130    01  UPPER-ALPHA              PIC X(26)
000140                     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
