000010*    ------------------------------------------------------------
000020*    FDINGMS.CBL  -  FD for the Ingredient catalog master.
000030*    Opened INPUT once by LOAD-INGREDIENT-MASTER, then OUTPUT
000040*    once by REWRITE-INGREDIENT-MASTER - never both in the
000050*    same run.
000060*    ------------------------------------------------------------
000070    FD  INGREDIENT-MASTER-FILE
000080        LABEL RECORDS ARE STANDARD.
000090*    Record body lives in its own copybook so FDPRDMS.CBL's
000100*    Product side can be laid out independently.
000110    01  INGREDIENT-MASTER-RECORD.
000120        COPY "CPINGREC.CBL".
