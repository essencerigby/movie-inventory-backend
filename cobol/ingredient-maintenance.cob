000010IDENTIFICATION DIVISION.
000020PROGRAM-ID.    ingredient-maintenance.
000030AUTHOR.        D. AXELROD.
000040INSTALLATION.  DATA PROCESSING DEPT.
000050DATE-WRITTEN.  09/30/1986.
000060DATE-COMPILED.
000070SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*    ------------------------------------------------------------
000090*    INGRMAIN - CATALOG MAINTENANCE - INGREDIENT FILE UPDATE
000100*
000110*    Applies ADD, CHANGE and DELETE transactions against the
000120*    Ingredient side of the catalog.  Called by CATLMAIN after
000130*    PRODMAIN; hands its five run totals back on the USING list.
000140*    Unlike the Product side there is no field editing here, only
000150*    the purchasing amount gets reformatted, and only on Add.
000160*
000170*    Runs second in the nightly sequence, which is why
000180*    ERROR-LISTING-OUT below is OPEN EXTEND rather than OPEN
000190*    OUTPUT - PRODMAIN already created the listing and wrote its
000200*    own rejections to it earlier in the same job step; this
000210*    program appends to the bottom of what is already there
000220*    instead of starting a fresh copy.
000230*
000240*    CHANGE LOG
000250*    ----------
000260*    09/30/86  DA    ORIGINAL PROGRAM, SPLIT OFF OF PRODMAIN WHEN
000270*                     THE INGREDIENT FILE WAS BUILT OUT AS ITS OWN
000280*                     RESIDENT TABLE.  SEE PR 86-233.
000290*    02/11/88  DA    NO CHANGE - NOTED HERE SINCE PRODMAIN PICKED UP
000300*                     THE ALLERGEN EDIT THIS SAME RELEASE AND
000310*                     INGRMAIN DELIBERATELY DID NOT; THE INGREDIENT
000320*                     ALLERGEN LIST IS NOT VALIDATED AGAINST THE
000330*                     FIXED LIST, IT ONLY RIDES ALONG ON THE RECORD.
000340*    06/02/90  JM    AMOUNT NORMALIZATION MOVED OUT OF THE CALLING
000350*                     PROGRAM AND INTO THIS ONE AT CR-90-0118 - THE
000360*                     PURCHASING CLERKS WERE KEYING THREE AND FOUR
000370*                     DECIMAL AMOUNTS AND GETTING INCONSISTENT
000380*                     EXTENSION TOTALS DOWNSTREAM.
000390*    01/08/93  RK    DELETE NOW SHIFTS THE TABLE DOWN, TO MATCH THE
000400*                     SAME CHANGE MADE IN PRODMAIN THIS RELEASE.
000410*    04/17/96  JM    Y2K READINESS REVIEW - NO DATE FIELDS ON THIS
000420*                     FILE, NO CHANGES REQUIRED.  SIGNED OFF JM/DA.
000430*    10/02/98  PT    TABLE SIZE RAISED TO 3000 ENTRIES TO MATCH THE
000440*                     PRODUCT SIDE.  REQ 98-1162.
000450*    11/05/03  PT    NO CODE CHANGE - CONFIRMED WITH PRODMAIN THAT
000460*                     THE CASE-INSENSITIVE TYPE/ALLERGEN EDIT ADDED
000470*                     THERE UNDER REQ 01-0932 DOES NOT APPLY HERE;
000480*                     THIS SIDE HAS NEVER VALIDATED THE ALLERGEN
000490*                     LIST (SEE 02/11/88 ABOVE) AND STILL DOES NOT.
000500*    ------------------------------------------------------------
000510ENVIRONMENT DIVISION.
000520CONFIGURATION SECTION.
000530*    Same 4381 pairing PRODMAIN and CATLMAIN both declare - all
000540*    three programs in this job step were written for, and have
000550*    only ever run on, the one box.
000560SOURCE-COMPUTER.   IBM-4381.
000570OBJECT-COMPUTER.   IBM-4381.
000580*    C01 is the only special name this program needs - no UPSI
000590*    switches, no CLASS conditions; the nightly run is not driven
000600*    by any operator-set toggle.
000610SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000620INPUT-OUTPUT SECTION.
000630FILE-CONTROL.
000640
000650*    TRANSACTION-IN is the same feed PRODMAIN already read end to
000660*    end - this program opens it again and reads it again from the
000670*    top, acting only on the records carrying TXN-CATALOG = "I".
000680*    Two full passes over one small nightly file was an accepted
000690*    trade at PR 86-233 rather than teaching one program two
000700*    masters' worth of table-handling logic.
000710    COPY "SLTRANS.CBL".
000720*    The Ingredient master, random by INGR-ID, opened INPUT in
000730*    LOAD-INGREDIENT-MASTER below and OUTPUT in
000740*    REWRITE-INGREDIENT-MASTER at end of job - never open for I-O
000750*    at the same time, the resident table is what absorbs the
000760*    Add/Change/Delete activity in between.
000770    COPY "SLINGMS.CBL".
000780*    Shared with PRODMAIN and CATLMAIN - see the OPEN EXTEND remark
000790*    in the header banner above for why this program never OPENs
000800*    it OUTPUT.
000810    COPY "SLERRLS.CBL".
000820
000830DATA DIVISION.
000840FILE SECTION.
000850
000860    COPY "FDTRANS.CBL".
000870    COPY "FDINGMS.CBL".
000880    COPY "FDERRLS.CBL".
000890
000900WORKING-STORAGE SECTION.
000910
000920*    WS-CATALOG-TOTALS from WSCTOTAL.CBL is this program's own
000930*    read/added/changed/deleted/rejected count, separate from
000940*    PRODMAIN's - the two never share a totals area, each CALLed
000950*    program zeroizes and accumulates its own before handing it
000960*    back through LK-CATALOG-TOTALS.
000970    COPY "WSCTOTAL.CBL".
000980
000990*    End-of-file switch for the transaction feed.
001000    01  WS-TXN-EOF-SWITCH          PIC X(01).
001010        88  TXN-FILE-EOF               VALUE "Y".
001020
001030*    End-of-file switch for the one-time load of the Ingredient
001040*    master at start of job - separate from WS-TXN-EOF-SWITCH
001050*    above, which tracks the transaction feed.
001060    01  WS-ING-EOF-SWITCH          PIC X(01).
001070        88  ING-MASTER-EOF             VALUE "Y".
001080*    Table ceiling, raised from 1500 to 3000 at REQ 98-1162 to
001090*    match the Product side - kept as its own 77-level so
001100*    PLINGTBL.CBL's bounds check and this PICTURE agree with each
001110*    other rather than with a literal typed twice.
001120    77  WS-ING-TABLE-MAX           PIC S9(05) COMP VALUE +3000.
001130*    Set by FIND-INGREDIENT-BY-ID in PLINGTBL.CBL; IT-IDX is only
001140*    meaningful while ING-FOUND is on.
001150    01  WS-ING-FOUND-SW            PIC X(01).
001160        88  ING-FOUND                  VALUE "Y".
001170*    Moved in by 4000-CHANGE-INGREDIENT and 5000-DELETE-INGREDIENT
001180*    ahead of the PERFORM FIND-INGREDIENT-BY-ID call - kept
001190*    standalone, same as WS-PROD-SEARCH-ID on the Product side,
001200*    rather than searching off TXN-KEY-ID directly.
001210    77  WS-ING-SEARCH-ID           PIC 9(05).
001220
001230*    Fields staged for WRITE-ERROR-LISTING-LINE (PLERRLIN.CBL),
001240*    same convention as the Product side - every rejection moves
001250*    its own id/name/message here before calling that paragraph.
001260    77  WS-ERR-ID                  PIC 9(05).
001270    77  WS-ERR-NAME                PIC X(49).
001280    77  WS-ERR-MESSAGE             PIC X(120).
001290
001300*    The resident Ingredient table.  Same shape as PRODUCT-TABLE in
001310*    PRODMAIN - an ODO table controlled by INGREDIENT-TABLE-COUNT,
001320*    with IT-IDX doubling as the working subscript - scaled down to
001330*    what the Ingredient master actually carries; there is no
001340*    PT-TYPE or PT-CLASSIFICATION equivalent here, and nothing else
001350*    has ever asked for an edit against this layout.
001360    01  INGREDIENT-TABLE.
001370*        Count of entries currently loaded - the ODO governor for
001380*        INGREDIENT-TABLE-ENTRY below, set by LOAD-INGREDIENT-
001390*        MASTER and bumped or cut by ADD-INGREDIENT-TO-TABLE and
001400*        CLOSE-INGREDIENT-TABLE-GAP.
001410        05  INGREDIENT-TABLE-COUNT     PIC S9(05) COMP.
001420*        Working subscript, set by every FIND/LOAD/ADD paragraph
001430*        in PLINGTBL.CBL before it touches a table row.
001440        05  IT-IDX                     PIC S9(05) COMP.
001450        05  INGREDIENT-TABLE-ENTRY OCCURS 1 TO 3000 TIMES
001460                DEPENDING ON INGREDIENT-TABLE-COUNT.
001470*            Mirrors INGR-ID on the master - the search key for
001480*            FIND-INGREDIENT-BY-ID.
001490            10  IT-ID                  PIC 9(05).
001500            10  IT-ACTIVE              PIC X(01).
001510                88  IT-IS-ACTIVE           VALUE "Y".
001520            10  IT-NAME                PIC X(30).
001530            10  IT-COST                PIC S9(05)V99    COMP-3.
001540*           IT-AMOUNT is the purchasing quantity this ingredient is
001550*           bought in (not a dollar amount) - FORMAT-INGR-AMOUNT
001560*           below normalizes it to two decimal places on Add only,
001570*           per CR-90-0118 above.
001580            10  IT-AMOUNT              PIC S9(05)V99    COMP-3.
001590            10  IT-UOM                 PIC X(04).
001600            10  IT-ALLG-COUNT          PIC 9(02).
001610            10  IT-ALLG-LIST-FLAT      PIC X(100).
001620*            Rounds the table entry out - no data carried.
001630            10  FILLER                 PIC X(10).
001640
001650LINKAGE SECTION.
001660
001670*    Shaped per WSCTLNK.CBL, same as the Product side, so CATLMAIN
001680*    and this program do not need matching data-names on the CALL.
001690    01  LK-CATALOG-TOTALS.
001700        COPY "WSCTLNK.CBL".
001710*    ------------------------------------------------------------
001720
001730PROCEDURE DIVISION USING LK-CATALOG-TOTALS.
001740
001750*    Same three-step shape as PRODMAIN: load the master, process
001760*    every Ingredient transaction to end of file, rewrite the
001770*    master, hand totals back.
0017801000-MAIN-PROCESS.
001790
001800    PERFORM 1100-INITIALIZE-RUN THRU 1100-EXIT.
001810
001820    PERFORM 2000-PROCESS-TRANSACTION THRU 2000-EXIT
001830       UNTIL TXN-FILE-EOF.
001840
001850    PERFORM 8000-TERMINATE-RUN THRU 8000-EXIT.
001860
001870    GOBACK.
001880*    ------------------------------------------------------------
001890
001900*    Zeroizes the run totals, loads the resident Ingredient table,
001910*    opens the transaction feed (from the top - this is this
001920*    program's own independent pass, it does not pick up where
001930*    PRODMAIN's pass left off) and the error listing in EXTEND
001940*    mode, then skips forward past any leading Product transactions
001950*    so the main loop always starts on an Ingredient transaction or
001960*    end of file.
0019701100-INITIALIZE-RUN.
001980
001990*    One MOVE against the REDEFINES at WSCTOTAL.CBL zeroizes all
002000*    five counters at once - see the remark there.
002010    MOVE LOW-VALUES            TO WS-CATALOG-TOTALS-ZEROIZE.
002020    MOVE "N"                   TO WS-TXN-EOF-SWITCH.
002030
002040    PERFORM LOAD-INGREDIENT-MASTER.
002050
002060    OPEN INPUT  TRANSACTION-IN.
002070    OPEN EXTEND ERROR-LISTING-OUT.
002080
002090*    Prime the pump - read forward past any Product transactions
002100*    sitting ahead of the first Ingredient one, so 1000-MAIN-
002110*    PROCESS's loop test below always starts on a record this
002120*    program can act on, or on end of file.
002130    PERFORM 1200-READ-NEXT-TRANSACTION THRU 1200-EXIT
002140       UNTIL TXN-FILE-EOF
002150          OR TXN-IS-INGREDIENT.
002160
0021701100-EXIT.
002180    EXIT.
002190*    ------------------------------------------------------------
002200
002210*    One READ, one AT END test - PERFORMed from three places, same
002220*    as PRODMAIN's paragraph of the same number and name, for the
002230*    same reason: all three call sites need identical AT END
002240*    handling.
0022501200-READ-NEXT-TRANSACTION.
002260
002270    READ TRANSACTION-IN
002280       AT END
002290          MOVE "Y"             TO WS-TXN-EOF-SWITCH
002300    END-READ.
002310
0023201200-EXIT.
002330    EXIT.
002340*    ------------------------------------------------------------
002350
002360*    Dispatches on TXN-TYPE, same three independent IFs as
002370*    PRODMAIN - a mispunched type is read and counted but not
002380*    acted on.  Re-reads forward past any Product transactions at
002390*    the bottom so the next call lands on Ingredient or end of
002400*    file.
0024102000-PROCESS-TRANSACTION.
002420
002430    ADD 1                      TO WS-TOTALS-READ.
002440
002450*    Three independent IFs, not an EVALUATE - a record with none of
002460*    the three 88-levels set falls through untouched, same
002470*    deliberate non-rejection as the Product side.
002480    IF TXN-IS-ADD
002490       PERFORM 3000-ADD-INGREDIENT THRU 3000-EXIT.
002500
002510    IF TXN-IS-CHANGE
002520       PERFORM 4000-CHANGE-INGREDIENT THRU 4000-EXIT.
002530
002540    IF TXN-IS-DELETE
002550       PERFORM 5000-DELETE-INGREDIENT THRU 5000-EXIT.
002560
002570    PERFORM 1200-READ-NEXT-TRANSACTION THRU 1200-EXIT
002580       UNTIL TXN-FILE-EOF
002590          OR TXN-IS-INGREDIENT.
002600
0026102000-EXIT.
002620    EXIT.
002630*    ------------------------------------------------------------
002640
002650*    No field validation on this side, same as it has always been -
002660*    only the purchasing amount gets normalized, and only on Add.
002670*    An Ingredient Add cannot be rejected by this program at all;
002680*    every Add transaction that reaches this paragraph is applied.
0026903000-ADD-INGREDIENT.
002700
002710*    ADD-INGREDIENT-TO-TABLE (PLINGTBL.CBL) moves the transaction
002720*    body straight onto a new table row - there is no FIND-by-name
002730*    step first, since Ingredient Name carries no uniqueness rule.
002740    PERFORM ADD-INGREDIENT-TO-TABLE.
002750*    Runs against IT-IDX left set by ADD-INGREDIENT-TO-TABLE above,
002760*    so it normalizes the row that was just added, not some other
002770*    entry.
002780    PERFORM FORMAT-INGR-AMOUNT.
002790    ADD 1                      TO WS-TOTALS-ADDED.
002800
0028103000-EXIT.
002820    EXIT.
002830*    ------------------------------------------------------------
002840
002850*    A Change only has to find the id - there is no validation gate
002860*    and no name-uniqueness check on this side, since Ingredient
002870*    Name is not a key anywhere downstream the way Product Name is.
002880*    REPLACE-INGREDIENT-IN-TABLE overlays the whole entry in place;
002890*    note the purchasing amount is NOT re-normalized on a Change,
002900*    only on Add, per the CR-90-0118 entry above.
0029104000-CHANGE-INGREDIENT.
002920
002930    MOVE TXN-KEY-ID            TO WS-ING-SEARCH-ID.
002940    PERFORM FIND-INGREDIENT-BY-ID.
002950
002960    IF NOT ING-FOUND
002970       MOVE TXN-KEY-ID          TO WS-ERR-ID
002980       MOVE TXN-INGR-NAME       TO WS-ERR-NAME
002990       MOVE "Ingredient was not found." TO WS-ERR-MESSAGE
003000       PERFORM WRITE-ERROR-LISTING-LINE
003010    ELSE
003020       PERFORM REPLACE-INGREDIENT-IN-TABLE
003030       ADD 1                    TO WS-TOTALS-CHANGED.
003040
0030504000-EXIT.
003060    EXIT.
003070*    ------------------------------------------------------------
003080
003090*    Same shift-down delete as the Product side (01/08/93 above) -
003100*    no tombstone byte, every entry above the deleted row moves
003110*    down one position and INGREDIENT-TABLE-COUNT is decremented.
0031205000-DELETE-INGREDIENT.
003130
003140    MOVE TXN-KEY-ID            TO WS-ING-SEARCH-ID.
003150    PERFORM FIND-INGREDIENT-BY-ID.
003160
003170    IF NOT ING-FOUND
003180       MOVE TXN-KEY-ID          TO WS-ERR-ID
003190       MOVE SPACES              TO WS-ERR-NAME
003200       MOVE "Ingredient not found." TO WS-ERR-MESSAGE
003210       PERFORM WRITE-ERROR-LISTING-LINE
003220    ELSE
003230       PERFORM DELETE-INGREDIENT-FROM-TABLE
003240       ADD 1                    TO WS-TOTALS-DELETED.
003250
0032605000-EXIT.
003270    EXIT.
003280*    ------------------------------------------------------------
003290
003300*    End of job: rewrite the whole Ingredient master in full, close
003310*    both files, relay this program's own run totals to CATLMAIN
003320*    through LK-CATALOG-TOTALS.
0033308000-TERMINATE-RUN.
003340
003350*    REWRITE-INGREDIENT-MASTER (PLINGTBL.CBL) walks the resident
003360*    table end to end and WRITEs every row back out, same
003370*    extend-in-place rebuild PRODMAIN uses for the Product master.
003380    PERFORM REWRITE-INGREDIENT-MASTER.
003390
003400    CLOSE TRANSACTION-IN.
003410    CLOSE ERROR-LISTING-OUT.
003420
003430*    Five MOVEs, not one group MOVE - LK-CATALOG-TOTALS and
003440*    WS-CATALOG-TOTALS are shaped the same but declared from two
003450*    different copybooks (WSCTLNK.CBL and WSCTOTAL.CBL), so they
003460*    are not guaranteed to line up byte for byte.
003470    MOVE WS-TOTALS-READ        TO LK-TOTALS-READ.
003480    MOVE WS-TOTALS-ADDED       TO LK-TOTALS-ADDED.
003490    MOVE WS-TOTALS-CHANGED     TO LK-TOTALS-CHANGED.
003500    MOVE WS-TOTALS-DELETED     TO LK-TOTALS-DELETED.
003510    MOVE WS-TOTALS-REJECTED    TO LK-TOTALS-REJECTED.
003520
0035308000-EXIT.
003540    EXIT.
003550*    ------------------------------------------------------------
003560
003570*    Table-handling paragraphs for the Ingredient side - load,
003580*    find, add, replace, delete, close-the-gap, and the amount
003590*    normalization that is this program's one field edit.
003600    COPY "PLINGTBL.CBL".
003610*    Shared with PRODMAIN - one paragraph builds and writes the
003620*    error-listing line for both sides of the catalog.
003630    COPY "PLERRLIN.CBL".
