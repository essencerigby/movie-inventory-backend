000010*    ------------------------------------------------------------
000020*    PLPRDTBL.CBL
000030*    Keeps the Product catalog resident in working-storage for
000040*    the length of the run - load it once, search/add/change/
000050*    delete entries in the table as transactions come in, spool
000060*    the whole table back out once at the end.  Replaces the
000070*    ACCESS RANDOM/RECORD KEY approach this shop uses for a true
000080*    indexed master, since the Product master is not one.
000090*    ------------------------------------------------------------
000100
000110*    Performed once, from 1100-INITIALIZE-RUN in PRODMAIN, before the
000120*    first transaction is read.  Stops on end of file or on reaching
000130*    WS-PRD-TABLE-MAX - if the master somehow held more rows than the
000140*    table can carry the run simply stops loading at the ceiling
000150*    rather than abending; there has never been a master that large.
000160LOAD-PRODUCT-MASTER.
000170
000180    MOVE ZERO                 TO PRODUCT-TABLE-COUNT.
000190    MOVE "N"                  TO WS-PRD-EOF-SWITCH.
000200
000210    OPEN INPUT PRODUCT-MASTER-FILE.
000220
000230    PERFORM LOAD-PRODUCT-MASTER-RECORD
000240       UNTIL PRD-MASTER-EOF
000250          OR PRODUCT-TABLE-COUNT = WS-PRD-TABLE-MAX.
000260
000270    CLOSE PRODUCT-MASTER-FILE.
000280*    ------------------------------------------------------------
000290
000300*    One READ per call, appending to the table on NOT AT END.  The
000310*    PRODUCT-TABLE-COUNT add and the body MOVE happen together so a
000320*    short read at end of file never leaves a half-built row counted.
000330LOAD-PRODUCT-MASTER-RECORD.
000340
000350    READ PRODUCT-MASTER-FILE
000360       AT END
000370          MOVE "Y"            TO WS-PRD-EOF-SWITCH
000380       NOT AT END
000390          ADD 1                TO PRODUCT-TABLE-COUNT
000400          PERFORM MOVE-MASTER-RECORD-TO-TABLE
000410    END-READ.
000420*    ------------------------------------------------------------
000430
000440*    Field-by-field copy of the on-disk PRODUCT-RECORD (CPPRDREC.CBL,
000450*    COPY'd into FDPRDMS.CBL) into the table row just counted in
000460*    LOAD-PRODUCT-MASTER-RECORD.  PRODUCT-TABLE-COUNT doubles as the
000470*    subscript here, so the row being built is always the last row
000480*    in the table - there is no separate build area to MOVE from.
000490MOVE-MASTER-RECORD-TO-TABLE.
000500
000510    MOVE PROD-ID               TO PT-ID (PRODUCT-TABLE-COUNT).
000520    MOVE PROD-ACTIVE           TO PT-ACTIVE (PRODUCT-TABLE-COUNT).
000530    MOVE PROD-DESCRIPTION      TO PT-DESCRIPTION
000540                                   (PRODUCT-TABLE-COUNT).
000550    MOVE PROD-NAME             TO PT-NAME (PRODUCT-TABLE-COUNT).
000560*    PROD-VENDOR-ID rides along unvalidated, the same as it does on
000570*    the transaction side in PLPRDVAL.CBL - see the NOTE there.
000580    MOVE PROD-VENDOR-ID        TO PT-VENDOR-ID
000590                                   (PRODUCT-TABLE-COUNT).
000600    MOVE PROD-CLASSIFICATION   TO PT-CLASSIFICATION
000610                                   (PRODUCT-TABLE-COUNT).
000620    MOVE PROD-TYPE             TO PT-TYPE (PRODUCT-TABLE-COUNT).
000630*    Cost and Markup come off the master exactly as they were last
000640*    written by WRITE-ONE-PRODUCT-MASTER-RECORD below - no edit is
000650*    re-run against data already on the master.
000660    MOVE PROD-COST             TO PT-COST (PRODUCT-TABLE-COUNT).
000670    MOVE PROD-MARKUP           TO PT-MARKUP (PRODUCT-TABLE-COUNT).
000680*    Sale Price is stored, not recomputed, on load - it was already
000690*    computed and rounded once, on the run that last Added or
000700*    Changed this row, by COMPUTE-SALE-PRICE in PLPRDVAL.CBL.
000710    MOVE PROD-SALE-PRICE       TO PT-SALE-PRICE
000720                                   (PRODUCT-TABLE-COUNT).
000730    MOVE PROD-INGR-COUNT       TO PT-INGR-COUNT
000740                                   (PRODUCT-TABLE-COUNT).
000750    MOVE PROD-INGR-LIST-FLAT   TO PT-INGR-LIST-FLAT
000760                                   (PRODUCT-TABLE-COUNT).
000770    MOVE PROD-ALLG-COUNT       TO PT-ALLG-COUNT
000780                                   (PRODUCT-TABLE-COUNT).
000790    MOVE PROD-ALLG-LIST-FLAT   TO PT-ALLG-LIST-FLAT
000800                                   (PRODUCT-TABLE-COUNT).
000810*    ------------------------------------------------------------
000820
000830*    Performed once at the very end of the run, after every
000840*    transaction has been applied to the table, to spool the table
000850*    back out as the new Product master.  OPEN OUTPUT here (not
000860*    EXTEND) because the whole file is being replaced, entry for
000870*    entry, in table order - there is no old copy left partway
000880*    through once this starts.
000890REWRITE-PRODUCT-MASTER.
000900
000910    OPEN OUTPUT PRODUCT-MASTER-FILE.
000920
000930    MOVE 1                     TO PT-IDX.
000940    PERFORM WRITE-ONE-PRODUCT-MASTER-RECORD
000950       UNTIL PT-IDX > PRODUCT-TABLE-COUNT.
000960
000970    CLOSE PRODUCT-MASTER-FILE.
000980*    ------------------------------------------------------------
000990
001000*    Mirror image of MOVE-MASTER-RECORD-TO-TABLE above, field for
001010*    field, PT-IDX driving instead of PRODUCT-TABLE-COUNT.
001020WRITE-ONE-PRODUCT-MASTER-RECORD.
001030
001040    MOVE PT-ID (PT-IDX)             TO PROD-ID.
001050    MOVE PT-ACTIVE (PT-IDX)         TO PROD-ACTIVE.
001060    MOVE PT-DESCRIPTION (PT-IDX)    TO PROD-DESCRIPTION.
001070    MOVE PT-NAME (PT-IDX)           TO PROD-NAME.
001080    MOVE PT-VENDOR-ID (PT-IDX)      TO PROD-VENDOR-ID.
001090    MOVE PT-CLASSIFICATION (PT-IDX) TO PROD-CLASSIFICATION.
001100    MOVE PT-TYPE (PT-IDX)           TO PROD-TYPE.
001110*    Cost, Markup and Sale Price go back to the master exactly as
001120*    the table holds them - nothing here recomputes Sale Price a
001130*    second time; that already happened in PLPRDVAL.CBL before
001140*    this paragraph was ever reached.
001150    MOVE PT-COST (PT-IDX)           TO PROD-COST.
001160    MOVE PT-MARKUP (PT-IDX)         TO PROD-MARKUP.
001170    MOVE PT-SALE-PRICE (PT-IDX)     TO PROD-SALE-PRICE.
001180    MOVE PT-INGR-COUNT (PT-IDX)     TO PROD-INGR-COUNT.
001190    MOVE PT-INGR-LIST-FLAT (PT-IDX) TO PROD-INGR-LIST-FLAT.
001200    MOVE PT-ALLG-COUNT (PT-IDX)     TO PROD-ALLG-COUNT.
001210    MOVE PT-ALLG-LIST-FLAT (PT-IDX) TO PROD-ALLG-LIST-FLAT.
001220    WRITE PRODUCT-MASTER-RECORD.
001230
001240    ADD 1                      TO PT-IDX.
001250*    ------------------------------------------------------------
001260
001270*    Called from both 4000-CHANGE-PRODUCT and 5000-DELETE-PRODUCT
001280*    in PRODMAIN - a Change and a Delete both start the same way,
001290*    by locating the row.
001300FIND-PRODUCT-BY-ID.
001310
001320*    Caller sets WS-PRD-SEARCH-ID first.  Returns WS-PRD-FOUND-SW
001330*    and, when found, PT-IDX positioned at the matching entry.
001340*    Straight sequential scan from the front of the table every
001350*    time - the table has never held enough rows to make a keyed
001360*    or binary search worth building.
001370    MOVE "N"                   TO WS-PRD-FOUND-SW.
001380    MOVE 1                     TO PT-IDX.
001390
001400    PERFORM TEST-PRODUCT-BY-ID
001410       UNTIL PT-IDX > PRODUCT-TABLE-COUNT
001420          OR PRD-FOUND.
001430*    ------------------------------------------------------------
001440
001450*    One comparison per call; advances PT-IDX only when this entry
001460*    was not the one wanted, so the loop in FIND-PRODUCT-BY-ID
001470*    leaves PT-IDX sitting on the match when PRD-FOUND goes true.
001480TEST-PRODUCT-BY-ID.
001490
001500    IF PT-ID (PT-IDX) = WS-PRD-SEARCH-ID
001510       MOVE "Y"                TO WS-PRD-FOUND-SW
001520    ELSE
001530       ADD 1                   TO PT-IDX.
001540*    ------------------------------------------------------------
001550
001560FIND-PRODUCT-BY-NAME.
001570
001580*    Caller sets WS-PRD-SEARCH-NAME (already upper-cased) and
001590*    WS-PRD-EXCLUDE-ID (ZERO on Add, the id being changed on
001600*    Change, so that record does not collide with itself).
001610    MOVE "N"                   TO WS-PRD-FOUND-SW.
001620    MOVE 1                     TO PT-IDX.
001630
001640    PERFORM TEST-PRODUCT-BY-NAME
001650       UNTIL PT-IDX > PRODUCT-TABLE-COUNT
001660          OR PRD-FOUND.
001670*    ------------------------------------------------------------
001680
001690*    The exclude-id test comes first, before the name is even
001700*    upper-cased, so a Change transaction never trips over the very
001710*    row it is changing and reports a false name-collision against
001720*    itself.
001730TEST-PRODUCT-BY-NAME.
001740
001750    IF PT-ID (PT-IDX) NOT = WS-PRD-EXCLUDE-ID
001760       MOVE PT-NAME (PT-IDX)   TO WS-PRD-UPPER-NAME
001770       INSPECT WS-PRD-UPPER-NAME
001780               CONVERTING LOWER-ALPHA TO UPPER-ALPHA
001790       IF WS-PRD-UPPER-NAME = WS-PRD-SEARCH-NAME
001800          MOVE "Y"             TO WS-PRD-FOUND-SW
001810       END-IF
001820    END-IF.
001830
001840    IF NOT PRD-FOUND
001850       ADD 1                   TO PT-IDX.
001860*    ------------------------------------------------------------
001870
001880*    Appends a new row at the bottom of the table - there is no
001890*    reuse of a gap left by an earlier Delete, since
001900*    DELETE-PRODUCT-FROM-TABLE below always closes the gap
001910*    immediately rather than leaving a hole to be refilled later.
001920ADD-PRODUCT-TO-TABLE.
001930
001940*    By the time this is PERFORMed from 3000-ADD-PRODUCT, the
001950*    caller has already run VALIDATE-PRODUCT-RECORD and
001960*    FIND-PRODUCT-BY-NAME against this same transaction, so the
001970*    id below is known not to collide with any row already in
001980*    the table.
001990    ADD 1                      TO PRODUCT-TABLE-COUNT.
002000    MOVE PRODUCT-TABLE-COUNT   TO PT-IDX.
002010    MOVE TXN-PROD-ID           TO PT-ID (PT-IDX).
002020    PERFORM MOVE-TXN-BODY-TO-TABLE-ENTRY.
002030*    ------------------------------------------------------------
002040
002050*    Called only from 4000-CHANGE-PRODUCT, after that paragraph has
002060*    already validated the new field values and cleared the Name-
002070*    uniqueness check.
002080REPLACE-PRODUCT-IN-TABLE.
002090
002100*    Caller has already PERFORMed FIND-PRODUCT-BY-ID and left
002110*    PT-IDX on the entry being replaced.  PT-ID (PT-IDX) is left
002120*    exactly as it was - the id a record was loaded or added
002130*    under never changes on a Change transaction.
002140    PERFORM MOVE-TXN-BODY-TO-TABLE-ENTRY.
002150*    ------------------------------------------------------------
002160
002170*    Shared by ADD-PRODUCT-TO-TABLE and REPLACE-PRODUCT-IN-TABLE -
002180*    everything a Product transaction carries except the id, which
002190*    each caller sets (or leaves) on its own before getting here.
002200MOVE-TXN-BODY-TO-TABLE-ENTRY.
002210
002220*    PT-ID (PT-IDX) is not touched here - ADD-PRODUCT-TO-TABLE sets
002230*    it once, up front, and REPLACE-PRODUCT-IN-TABLE leaves it as
002240*    FIND-PRODUCT-BY-ID found it.
002250    MOVE TXN-PROD-ACTIVE       TO PT-ACTIVE (PT-IDX).
002260    MOVE TXN-PROD-DESCRIPTION  TO PT-DESCRIPTION (PT-IDX).
002270    MOVE TXN-PROD-NAME         TO PT-NAME (PT-IDX).
002280    MOVE TXN-PROD-VENDOR-ID    TO PT-VENDOR-ID (PT-IDX).
002290    MOVE TXN-PROD-CLASSIFICATION TO PT-CLASSIFICATION (PT-IDX).
002300    MOVE TXN-PROD-TYPE         TO PT-TYPE (PT-IDX).
002310    MOVE TXN-PROD-INGR-COUNT   TO PT-INGR-COUNT (PT-IDX).
002320    MOVE TXN-PROD-INGR-LIST-FLAT TO PT-INGR-LIST-FLAT (PT-IDX).
002330    MOVE TXN-PROD-ALLG-COUNT   TO PT-ALLG-COUNT (PT-IDX).
002340    MOVE TXN-PROD-ALLG-LIST-FLAT TO PT-ALLG-LIST-FLAT (PT-IDX).
002350*    Cost, Markup and Sale Price are set by FORMAT-DOLLAR-FIELDS
002360*    and COMPUTE-SALE-PRICE directly against PT-IDX, not here -
002370*    this paragraph only carries over the text/list fields.  The
002380*    REPLACE caller's PT-ID is left alone on purpose - see the
002390*    remark at REPLACE-PRODUCT-IN-TABLE above.
002400*    ------------------------------------------------------------
002410
002420*    Called only from 5000-DELETE-PRODUCT, after a successful
002430*    FIND-PRODUCT-BY-ID.
002440DELETE-PRODUCT-FROM-TABLE.
002450
002460*    Caller has already PERFORMed FIND-PRODUCT-BY-ID and left
002470*    PT-IDX on the entry being removed.  Close the gap by
002480*    sliding every following entry down one slot.
002490    PERFORM CLOSE-PRODUCT-TABLE-GAP
002500       UNTIL PT-IDX >= PRODUCT-TABLE-COUNT.
002510
002520    SUBTRACT 1                 FROM PRODUCT-TABLE-COUNT.
002530*    ------------------------------------------------------------
002540
002550*    One slide per call - moves the entry one past PT-IDX down into
002560*    PT-IDX, then advances, so the whole tail of the table has
002570*    shifted down by the time DELETE-PRODUCT-FROM-TABLE stops
002580*    calling this.  PRODUCT-TABLE-ENTRY is the 01-level covering
002590*    the whole row, so one MOVE carries every field at once.
002600CLOSE-PRODUCT-TABLE-GAP.
002610
002620    MOVE PRODUCT-TABLE-ENTRY (PT-IDX + 1)
002630                               TO PRODUCT-TABLE-ENTRY (PT-IDX).
002640    ADD 1                      TO PT-IDX.
002650*    ------------------------------------------------------------
