000010IDENTIFICATION DIVISION.
000020PROGRAM-ID.    catalog-maintenance.
000030AUTHOR.        R. KOWALSKI.
000040INSTALLATION.  DATA PROCESSING DEPT.
000050DATE-WRITTEN.  06/14/1984.
000060DATE-COMPILED.
000070SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000080*    ------------------------------------------------------------
000090*    CATLMAIN - CATALOG MAINTENANCE - NIGHTLY DRIVER
000100*
000110*    Replaces the operator-run menu this shop used when the
000120*    catalog was still posted by hand off of paper transaction
000130*    cards.  Runs unattended: CALLs PRODMAIN, then INGRMAIN, then
000140*    prints one combined summary listing for both catalogs.
000150*
000160*    This program owns no files of its own except the error
000170*    listing it appends the final summary to - TRANSACTION-IN,
000180*    PRODUCT-MASTER-FILE and INGREDIENT-MASTER-FILE are opened,
000190*    read and closed entirely inside the two called programs.
000200*    CATLMAIN only sees the five-field run-totals group each one
000210*    hands back on the CALL ... USING, shaped per WSCTLNK.CBL so
000220*    the caller and the called program do not need matching
000230*    data-names.
000240*
000250*    CHANGE LOG
000260*    ----------
000270*    06/14/84  RK    ORIGINAL PROGRAM - CONVERTED FROM THE OLD
000280*                     OPERATOR MENU TO A ONE-PASS UNATTENDED DRIVER.
000290*                     SEE REQ 84-0091.
000300*    09/30/86  DA    NOW CALLS INGRMAIN AS A SEPARATE STEP - THE
000310*                     INGREDIENT FILE WAS SPLIT OUT OF PRODMAIN.
000320*                     SEE PR 86-233.
000330*    06/02/90  JM    SUMMARY LISTING REWORKED TO PRINT BOTH
000340*                     CATALOGS' TOTALS ON ONE LISTING INSTEAD OF
000350*                     TWO SEPARATE PRINTOUTS - OPERATIONS WAS
000360*                     FILING THEM OUT OF ORDER.  CR-90-0118.
000370*    04/17/96  JM    Y2K READINESS REVIEW - NO DATE FIELDS ON THIS
000380*                     PROGRAM, NO CHANGES REQUIRED.  SIGNED OFF
000390*                     JM/DA.
000400*    10/02/98  PT    NO LOGIC CHANGE - RECOMPILED AGAINST THE
000410*                     WIDER RUN-TOTALS AREA FOR REQ 98-1162.
000420*    03/14/02  PT    ADDED THE REJECTED-COUNT LINE TO BOTH SUMMARY
000430*                     BLOCKS BELOW - OPERATIONS HAD BEEN ASKING HOW
000440*                     MANY TRANSACTIONS FROM THE NIGHTLY FEED FAILED
000450*                     EDIT WITHOUT HAVING TO COUNT ERROR LISTING
000460*                     LINES BY HAND.  REQ 02-0240.
000470*    ------------------------------------------------------------
000480ENVIRONMENT DIVISION.
000490CONFIGURATION SECTION.
000500*    Same 4381 target as PRODMAIN and INGRMAIN - this program
000510*    never touches a disk file of its own, so nothing here is
000520*    hardware-specific, but SOURCE-COMPUTER/OBJECT-COMPUTER are
000530*    carried for consistency with the rest of the suite.
000540SOURCE-COMPUTER.   IBM-4381.
000550OBJECT-COMPUTER.   IBM-4381.
000560SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
000570INPUT-OUTPUT SECTION.
000580FILE-CONTROL.
000590
000600*    ERROR-LISTING-OUT is the only file this program opens; it is
000610*    the same physical print file PRODMAIN and INGRMAIN have
000620*    already written to earlier in the run, and CATLMAIN appends
000630*    its combined summary to the bottom of it.
000640    COPY "SLERRLS.CBL".
000650
000660DATA DIVISION.
000670FILE SECTION.
000680
000690    COPY "FDERRLS.CBL".
000700
000710WORKING-STORAGE SECTION.
000720
000730*    WSCTOTAL.CBL supplies WS-CATALOG-TOTALS (unused here - this
000740*    program never accumulates its own totals, it only relays the
000750*    two called programs' totals) plus the CATALOG-SUMMARY-HEADING
000760*    and CATALOG-SUMMARY-DETAIL print lines both halves of
000770*    2000-PRINT-FINAL-SUMMARY write to.
000780    COPY "WSCTOTAL.CBL".
000790
000800*    Two private copies of the run-totals shape, one per catalog,
000810*    so the Product totals CALL does not get clobbered before the
000820*    Ingredient totals CALL runs.  Each is zeroized before its
000830*    CALL by way of the REDEFINES below - MOVE LOW-VALUES to a
000840*    REDEFINES of the whole group is how this shop clears a COMP
000850*    group to binary zero without naming every elementary field.
000860*    Filled in by product-maintenance on the CALL below - five
000870*    counters plus the five-byte pad WSCTLNK.CBL's LK-CATALOG-
000880*    TOTALS carries, so this group's width matches the called
000890*    program's LINKAGE SECTION exactly.
000900    01  WS-PRODUCT-RUN-TOTALS.
000910        05  WS-PRD-RUN-READ            PIC S9(05) COMP.
000920        05  WS-PRD-RUN-ADDED           PIC S9(05) COMP.
000930        05  WS-PRD-RUN-CHANGED         PIC S9(05) COMP.
000940        05  WS-PRD-RUN-DELETED         PIC S9(05) COMP.
000950        05  WS-PRD-RUN-REJECTED        PIC S9(05) COMP.
000960        05  FILLER                     PIC X(05).
000970    01  WS-PRD-RUN-TOTALS-ZEROIZE REDEFINES WS-PRODUCT-RUN-TOTALS.
000980        05  FILLER                     PIC X(25).
000990
001000*    Same shape as WS-PRODUCT-RUN-TOTALS above, filled in by
001010*    ingredient-maintenance on the second CALL - kept as its own
001020*    separate group rather than reused, since both totals have to
001030*    survive side by side long enough for 2000-PRINT-FINAL-SUMMARY
001040*    to print both blocks.
001050    01  WS-INGREDIENT-RUN-TOTALS.
001060        05  WS-ING-RUN-READ            PIC S9(05) COMP.
001070        05  WS-ING-RUN-ADDED           PIC S9(05) COMP.
001080        05  WS-ING-RUN-CHANGED         PIC S9(05) COMP.
001090        05  WS-ING-RUN-DELETED         PIC S9(05) COMP.
001100        05  WS-ING-RUN-REJECTED        PIC S9(05) COMP.
001110        05  FILLER                     PIC X(05).
001120    01  WS-ING-RUN-TOTALS-ZEROIZE REDEFINES WS-INGREDIENT-RUN-TOTALS.
001130        05  FILLER                     PIC X(25).
001140
001150*    One blank print line, WRITE FROM'd before each catalog's
001160*    heading to keep the two blocks from running together on the
001170*    listing.
001180    77  WS-BLANK-LINE                  PIC X(01) VALUE SPACES.
001190*    ------------------------------------------------------------
001200
001210PROCEDURE DIVISION.
001220
001230*    The whole run in three steps: run the Product pass, run the
001240*    Ingredient pass, print one listing covering both.  Neither
001250*    CALL depends on the other's outcome - a bad Product batch
001260*    does not stop the Ingredient batch from being applied, since
001270*    the two catalogs are maintained independently.
0012801000-MAIN-PROCESS.
001290
001300*    Zeroize before the CALL, not after - product-maintenance only
001310*    ever ADDs to these counters, it never MOVEs zero to them
001320*    itself, so a stale value from a prior run would otherwise
001330*    carry forward (there is no prior run in this address space,
001340*    but the zeroize costs nothing and matches the discipline used
001350*    inside both called programs' own 1100-INITIALIZE-RUN).
001360    MOVE LOW-VALUES            TO WS-PRD-RUN-TOTALS-ZEROIZE.
001370    CALL "product-maintenance" USING WS-PRODUCT-RUN-TOTALS.
001380    MOVE LOW-VALUES            TO WS-ING-RUN-TOTALS-ZEROIZE.
001390    CALL "ingredient-maintenance" USING WS-INGREDIENT-RUN-TOTALS.
001400
001410    PERFORM 2000-PRINT-FINAL-SUMMARY THRU 2000-EXIT.
001420
001430    STOP RUN.
001440*    ------------------------------------------------------------
001450
001460*    Appends the combined summary to the bottom of the error
001470*    listing both called programs have already opened, written to
001480*    and closed during their own runs - OPEN EXTEND here picks up
001490*    right after INGRMAIN's CLOSE left off, it does not truncate
001500*    what is already on the file.  Layout is a heading line per
001510*    catalog (CATALOG-SUMMARY-HEADING) followed by five detail
001520*    lines (CATALOG-SUMMARY-DETAIL), Product block first to match
001530*    the order the two programs ran in.
0015402000-PRINT-FINAL-SUMMARY.
001550
001560    OPEN EXTEND ERROR-LISTING-OUT.
001570
001580*    Blank line first so the summary does not run together visually
001590*    with the last rejection line either called program may have
001600*    written.
001610    MOVE SPACES                TO ERROR-LISTING-PRINT-LINE.
001620    WRITE ERROR-LISTING-PRINT-LINE FROM WS-BLANK-LINE.
001630
001640*    CSH-CATALOG-NAME is the only field CATLMAIN sets on the
001650*    heading line - the rest of CATALOG-SUMMARY-HEADING (WSCTOTAL.
001660*    CBL) is fixed literal FILLER.
001670    MOVE "PRODUCT"              TO CSH-CATALOG-NAME.
001680    WRITE ERROR-LISTING-PRINT-LINE FROM CATALOG-SUMMARY-HEADING.
001690
001700*    Five detail lines, Product block - same CATALOG-SUMMARY-DETAIL
001710*    print line reused for every counter, CSD-LABEL and CSD-VALUE
001720*    re-MOVEd and re-WRITEn each time.
001730    MOVE "TRANSACTIONS READ........." TO CSD-LABEL.
001740    MOVE WS-PRD-RUN-READ        TO CSD-VALUE.
001750    WRITE ERROR-LISTING-PRINT-LINE FROM CATALOG-SUMMARY-DETAIL.
001760
001770    MOVE "RECORDS ADDED............." TO CSD-LABEL.
001780    MOVE WS-PRD-RUN-ADDED       TO CSD-VALUE.
001790    WRITE ERROR-LISTING-PRINT-LINE FROM CATALOG-SUMMARY-DETAIL.
001800
001810    MOVE "RECORDS CHANGED..........." TO CSD-LABEL.
001820    MOVE WS-PRD-RUN-CHANGED     TO CSD-VALUE.
001830    WRITE ERROR-LISTING-PRINT-LINE FROM CATALOG-SUMMARY-DETAIL.
001840
001850    MOVE "RECORDS DELETED..........." TO CSD-LABEL.
001860    MOVE WS-PRD-RUN-DELETED     TO CSD-VALUE.
001870    WRITE ERROR-LISTING-PRINT-LINE FROM CATALOG-SUMMARY-DETAIL.
001880
001890*    Added 03/14/02 per REQ 02-0240 - see the CHANGE LOG above.
001900*    WS-PRD-RUN-REJECTED counts transactions PRODMAIN logged to
001910*    the error listing instead of applying; it is not the same
001920*    number as WS-PRD-RUN-READ minus the other three, since a
001930*    Delete or Change against a missing key is also a rejection
001940*    with no Add/Change/Delete counter of its own to land in.
001950    MOVE "RECORDS REJECTED.........." TO CSD-LABEL.
001960    MOVE WS-PRD-RUN-REJECTED    TO CSD-VALUE.
001970    WRITE ERROR-LISTING-PRINT-LINE FROM CATALOG-SUMMARY-DETAIL.
001980
001990    MOVE SPACES                TO ERROR-LISTING-PRINT-LINE.
002000    WRITE ERROR-LISTING-PRINT-LINE FROM WS-BLANK-LINE.
002010
002020    MOVE "INGREDIENT"           TO CSH-CATALOG-NAME.
002030    WRITE ERROR-LISTING-PRINT-LINE FROM CATALOG-SUMMARY-HEADING.
002040
002050*    Same five-line block, Ingredient side.
002060    MOVE "TRANSACTIONS READ........." TO CSD-LABEL.
002070    MOVE WS-ING-RUN-READ        TO CSD-VALUE.
002080    WRITE ERROR-LISTING-PRINT-LINE FROM CATALOG-SUMMARY-DETAIL.
002090
002100    MOVE "RECORDS ADDED............." TO CSD-LABEL.
002110    MOVE WS-ING-RUN-ADDED       TO CSD-VALUE.
002120    WRITE ERROR-LISTING-PRINT-LINE FROM CATALOG-SUMMARY-DETAIL.
002130
002140    MOVE "RECORDS CHANGED..........." TO CSD-LABEL.
002150    MOVE WS-ING-RUN-CHANGED     TO CSD-VALUE.
002160    WRITE ERROR-LISTING-PRINT-LINE FROM CATALOG-SUMMARY-DETAIL.
002170
002180    MOVE "RECORDS DELETED..........." TO CSD-LABEL.
002190    MOVE WS-ING-RUN-DELETED     TO CSD-VALUE.
002200    WRITE ERROR-LISTING-PRINT-LINE FROM CATALOG-SUMMARY-DETAIL.
002210
002220*    Same REQ 02-0240 addition as the Product block above.
002230    MOVE "RECORDS REJECTED.........." TO CSD-LABEL.
002240    MOVE WS-ING-RUN-REJECTED    TO CSD-VALUE.
002250    WRITE ERROR-LISTING-PRINT-LINE FROM CATALOG-SUMMARY-DETAIL.
002260
002270    CLOSE ERROR-LISTING-OUT.
002280
0022902000-EXIT.
002300    EXIT.
002310*    ------------------------------------------------------------
