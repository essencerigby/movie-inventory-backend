000010*    ------------------------------------------------------------
000020*    FDTRANS.CBL  -  FD for the catalog maintenance transaction
000030*    file.  TRANSACTION-LINE is the flat line as it sits on the
000040*    file; TRANSACTION-RECORD redefines it into the fielded
000050*    header (type/catalog/key) plus the record body, and the
000060*    body is itself redefined per catalog - TXN-PRODUCT-BODY
000070*    when TXN-CATALOG = "P", TXN-INGREDIENT-BODY when "I".  Cost
000080*    and markup come in as signed zoned-decimal, same digit
000090*    layout as the master - a transaction with blanks or
000100*    alphabetics punched into either field fails an IS NUMERIC
000110*    test in PLPRDVAL, which is how Cost/Markup "must be a
000120*    number" gets enforced without resorting to a function call.
000130*    The body area is sized to the larger of the two (the
000140*    Product side), so the Ingredient view leaves its tail
000150*    unused.
000160*    ------------------------------------------------------------
000170    FD  TRANSACTION-IN
000180        LABEL RECORDS ARE STANDARD.
000190*    The nightly feed from the front-end writes one flat 957-byte
000200*    line per transaction - TRANSACTION-LINE is that line, read
000210*    with no further FD-level editing before it is handed off to
000220*    the fielded view below.
000230    01  TRANSACTION-LINE             PIC X(957).
000240    01  TRANSACTION-RECORD REDEFINES TRANSACTION-LINE.
000250*        TXN-TYPE says what is being done to the catalog entry -
000260*        Add, Change, or Delete.  A value outside these three 88s
000270*        falls through 2000-PROCESS-TRANSACTION in both PRODMAIN
000280*        and INGRMAIN untouched; see the remark there.
000290        05  TXN-TYPE                 PIC X(01).
000300            88  TXN-IS-ADD               VALUE "A".
000310            88  TXN-IS-CHANGE            VALUE "C".
000320            88  TXN-IS-DELETE            VALUE "D".
000330*        TXN-CATALOG says which body below applies - Product or
000340*        Ingredient.  PRODMAIN and INGRMAIN each make their own
000350*        independent pass over this file, filtering on this byte
000360*        to pick up only the rows that belong to them.
000370        05  TXN-CATALOG               PIC X(01).
000380            88  TXN-IS-PRODUCT            VALUE "P".
000390            88  TXN-IS-INGREDIENT         VALUE "I".
000400*        The catalog id being Added/Changed/Deleted.  On Add this
000410*        is the id the new row is filed under; on Change/Delete
000420*        it is the id FIND-PRODUCT-BY-ID / FIND-INGREDIENT-BY-ID
000430*        searches for.
000440        05  TXN-KEY-ID                PIC 9(05).
000450*        Present only when TXN-IS-PRODUCT - see TXN-INGREDIENT-BODY
000460*        below for the Ingredient side of this same area.
000470        05  TXN-PRODUCT-BODY.
000480*            Carried separately from TXN-KEY-ID above rather than
000490*            redefining it, even though the two are equal on every
000500*            transaction this file has ever carried - the header/
000510*            body split has been there since the file was first
000520*            laid out and nothing has asked to collapse it since.
000530            10  TXN-PROD-ID               PIC 9(05).
000540            10  TXN-PROD-ACTIVE           PIC X(01).
000550                88  TXN-PROD-IS-ACTIVE        VALUE "Y".
000560                88  TXN-PROD-IS-INACTIVE      VALUE "N".
000570*            LOW-VALUES when never punched, SPACES when punched
000580*            blank - see the remark at the top of PLPRDVAL.CBL for
000590*            why the edit there tests for both separately.
000600            10  TXN-PROD-DESCRIPTION      PIC X(99).
000610            10  TXN-PROD-NAME             PIC X(49).
000620*            Never edited on either side of the shop - see the
000630*            NOTE at VALIDATE-PRODUCT-RECORD in PLPRDVAL.CBL.
000640            10  TXN-PROD-VENDOR-ID        PIC X(10).
000650            10  TXN-PROD-CLASSIFICATION   PIC X(10).
000660            10  TXN-PROD-TYPE             PIC X(06).
000670*            Signed zoned, two decimal places - a blank or
000680*            alphabetic punch here fails VALIDATE-COST's IS
000690*            NUMERIC test rather than this FD rejecting it.
000700            10  TXN-PROD-COST             PIC S9(05)V99.
000710*            Four decimal places because Markup is a multiplier
000720*            (5.0000 = 500%), not a two-decimal dollar amount -
000730*            see COMPUTE-SALE-PRICE in PLPRDVAL.CBL.
000740            10  TXN-PROD-MARKUP           PIC S9(03)V9(4).
000750            10  TXN-PROD-INGR-COUNT       PIC 9(02).
000760*            Up to 20 Ingredient names, 30 bytes each - the list
000770*            itself is never searched element by element once it
000780*            is carried into the table, only moved as a block, so
000790*            the FLAT REDEFINES below is what PLPRDTBL.CBL and
000800*            MOVE-TXN-BODY-TO-TABLE-ENTRY actually MOVE against.
000810            10  TXN-PROD-INGR-LIST        PIC X(30) OCCURS 20 TIMES.
000820            10  TXN-PROD-INGR-LIST-FLAT REDEFINES TXN-PROD-INGR-LIST
000830                                          PIC X(600).
000840            10  TXN-PROD-ALLG-COUNT       PIC 9(02).
000850*            Up to 10 allergen names, 10 bytes each - validated one
000860*            element at a time by TEST-ONE-ALLERGEN in PLPRDVAL.CBL
000870*            (which needs the OCCURS view, not the flat one) but
000880*            carried into the table as a block via the FLAT
000890*            REDEFINES below, same as the Ingredients list above.
000900            10  TXN-PROD-ALLG-LIST        PIC X(10) OCCURS 10 TIMES.
000910            10  TXN-PROD-ALLG-LIST-FLAT REDEFINES TXN-PROD-ALLG-LIST
000920                                          PIC X(100).
000930*            Pads TXN-PRODUCT-BODY out to match the width
000940*            TXN-INGREDIENT-BODY needs below it, in the REDEFINES.
000950            10  FILLER                    PIC X(52).
000960*        Present only when TXN-IS-INGREDIENT.  REDEFINES the
000970*        Product body above rather than sitting in its own area -
000980*        the two catalogs never share one transaction, so the
000990*        space is safe to double up.
001000        05  TXN-INGREDIENT-BODY REDEFINES TXN-PRODUCT-BODY.
001010            10  TXN-INGR-ID               PIC 9(05).
001020            10  TXN-INGR-ACTIVE           PIC X(01).
001030                88  TXN-INGR-IS-ACTIVE        VALUE "Y".
001040                88  TXN-INGR-IS-INACTIVE      VALUE "N".
001050*            30 bytes, not 49 like the Product Name above - an
001060*            Ingredient name has always run shorter in this shop's
001070*            records than a Product name.
001080            10  TXN-INGR-NAME             PIC X(30).
001090            10  TXN-INGR-COST             PIC S9(05)V99.
001100*            A purchasing quantity (how much of this Ingredient was
001110*            bought), not a dollar figure - see the remark at
001120*            IT-AMOUNT in WORKING-STORAGE and FORMAT-INGR-AMOUNT in
001130*            PLINGTBL.CBL for why this is normalized on Add only.
001140            10  TXN-INGR-AMOUNT           PIC S9(05)V99.
001150            10  TXN-INGR-UOM              PIC X(04).
001160            10  TXN-INGR-ALLG-COUNT       PIC 9(02).
001170            10  TXN-INGR-ALLG-LIST        PIC X(10) OCCURS 10 TIMES.
001180            10  TXN-INGR-ALLG-LIST-FLAT REDEFINES TXN-INGR-ALLG-LIST
001190                                          PIC X(100).
001200*            The Ingredient body uses far less of the shared area
001210*            than the Product body does - this FILLER is the
001220*            unused tail mentioned in the banner comment above.
001230            10  FILLER                    PIC X(794).
